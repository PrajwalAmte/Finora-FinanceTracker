000100*****************************************************************
000200*  PF1100  --  EXPENSE TRANSACTION RECORD                       *
000300*  COPY MEMBER USED BY PF1000 (EXPENSE ANALYTICS CYCLE)         *
000400*****************************************************************
000500* ONE RECORD PER EXPENSE ENTRY.  RECORD IS READ-ONLY TO THE     *
000600* BATCH CYCLE -- THE CYCLE SUMMARIZES THESE, IT NEVER REWRITES  *
000700* THE EXPENSE FILE.                                             *
000800*****************************************************************
000900* 08/14/89  crw  ORIGINAL LAYOUT FOR THE EXPENSE LEDGER EXTRACT *
001000* 03/02/91  dlm  ADDED EXP-PAY-METHOD PER ACCTG REQUEST AP-114  *
001100* 11/19/98  jrk  Y2K -- EXP-DATE SPLIT TO 4-DIGIT YEAR (PR1997) *
001200*****************************************************************
001300 01  PF1100-EXPENSE-REC.
001400     05  PF1100-EXP-ID                PIC 9(10).
001500     05  PF1100-EXP-DESC              PIC X(30).
001600     05  PF1100-EXP-AMOUNT            PIC S9(17)V9(2).
001700     05  PF1100-EXP-DATE              PIC 9(8).
001800     05  PF1100-EXP-DATE-R REDEFINES PF1100-EXP-DATE.
001900         10  PF1100-EXP-DATE-YYYY     PIC 9(4).
002000         10  PF1100-EXP-DATE-MM       PIC 9(2).
002100         10  PF1100-EXP-DATE-DD       PIC 9(2).
002200     05  PF1100-EXP-CATEGORY          PIC X(20).
002300     05  PF1100-EXP-PAY-METHOD        PIC X(15).
002400     05  FILLER                       PIC X(01).
