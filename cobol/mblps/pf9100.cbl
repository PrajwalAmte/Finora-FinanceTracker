000100*****************************************************************
000200*  PF9100  --  PORTFOLIO SUMMARY REPORT PRINT LINES (132 COL)   *
000300*  COPY MEMBER USED BY PF1000, PF2000, PF3000 AND PF4000        *
000400*****************************************************************
000500* ONE PRINT-LINE SHAPE PER REPORT LINE TYPE, ALL REDEFINING THE *
000600* SAME 132-BYTE SLOT.  EACH CYCLE MOVES SPACES TO PF9100-LINE,  *
000700* MOVES DATA INTO THE SHAPE IT NEEDS, THEN WRITES PF9100-LINE.  *
000800*****************************************************************
000900* 02/11/94  dlm  ORIGINAL HEADING AND DETAIL LINES              *
001000* 06/14/05  rfc  ADDED SIP AND LOAN SECTIONS (TKT PF-301)       *
001100*****************************************************************
001200 01  PF9100-LINE                      PIC X(132).
001300 
001400 01  PF9100-HDR-LINE REDEFINES PF9100-LINE.
001500     05  PF9100-HDR-TITLE             PIC X(40).
001600     05  FILLER                       PIC X(92).
001700 
001800 01  PF9100-EXP-DETAIL REDEFINES PF9100-LINE.
001900     05  FILLER                       PIC X(5).
002000     05  PF9100-EXP-CATEGORY          PIC X(20).
002100     05  PF9100-EXP-SUBTOTAL          PIC Z(15)9.99-.
002200     05  FILLER                       PIC X(87).
002300 
002400 01  PF9100-EXP-TOTAL-LINE REDEFINES PF9100-LINE.
002500     05  PF9100-EXP-TOT-LABEL         PIC X(25).
002600     05  PF9100-EXP-GRAND-TOTAL       PIC Z(15)9.99-.
002700     05  FILLER                       PIC X(87).
002800 
002900 01  PF9100-EXP-AVG-LINE REDEFINES PF9100-LINE.
003000     05  PF9100-EXP-AVG-LABEL         PIC X(30).
003100     05  PF9100-EXP-AVG-AMOUNT        PIC Z(15)9.99-.
003200     05  FILLER                       PIC X(82).
003300 
003400 01  PF9100-INV-DETAIL REDEFINES PF9100-LINE.
003500     05  FILLER                       PIC X(5).
003600     05  PF9100-INV-SYMBOL            PIC X(12).
003700     05  FILLER                       PIC X(2).
003800     05  PF9100-INV-QUANTITY          PIC Z(10)9.999999-.
003900     05  FILLER                       PIC X(2).
004000     05  PF9100-INV-CURR-PRICE        PIC Z(10)9.999999-.
004100     05  FILLER                       PIC X(2).
004200     05  PF9100-INV-CURR-VALUE        PIC Z(12)9.99-.
004300     05  FILLER                       PIC X(2).
004400     05  PF9100-INV-PROFIT-LOSS       PIC Z(12)9.99-.
004500     05  FILLER                       PIC X(2).
004600     05  PF9100-INV-RETURN-PCT        PIC Z(3)9.99-.
004700     05  FILLER                       PIC X(25).
004800 
004900 01  PF9100-INV-TOTAL-LINE REDEFINES PF9100-LINE.
005000     05  PF9100-INV-TOT-LABEL         PIC X(25).
005100     05  PF9100-INV-TOT-VALUE         PIC Z(12)9.99-.
005200     05  FILLER                       PIC X(2).
005300     05  PF9100-INV-TOT-PL            PIC Z(12)9.99-.
005400     05  FILLER                       PIC X(71).
005500 
005600 01  PF9100-INV-COUNT-LINE REDEFINES PF9100-LINE.
005700     05  PF9100-INV-UPD-LABEL         PIC X(20).
005800     05  PF9100-INV-UPD-COUNT         PIC ZZZZ9.
005900     05  PF9100-INV-FAIL-LABEL        PIC X(20).
006000     05  PF9100-INV-FAIL-COUNT        PIC ZZZZ9.
006100     05  FILLER                       PIC X(82).
006200 
006300 01  PF9100-SIP-DETAIL REDEFINES PF9100-LINE.
006400     05  FILLER                       PIC X(5).
006500     05  PF9100-SIP-NAME              PIC X(30).
006600     05  PF9100-SIP-SCHEME-CODE       PIC X(10).
006700     05  PF9100-SIP-INSTALLMENTS      PIC ZZZ9.
006800     05  FILLER                       PIC X(2).
006900     05  PF9100-SIP-TOT-INVESTED      PIC Z(12)9.99-.
007000     05  FILLER                       PIC X(2).
007100     05  PF9100-SIP-CURR-VALUE        PIC Z(12)9.99-.
007200     05  FILLER                       PIC X(2).
007300     05  PF9100-SIP-PROFIT-LOSS       PIC Z(12)9.99-.
007400     05  FILLER                       PIC X(26).
007500 
007600 01  PF9100-SIP-TOTAL-LINE REDEFINES PF9100-LINE.
007700     05  PF9100-SIP-TOT-LABEL         PIC X(25).
007800     05  PF9100-SIP-TOT-INV-ALL       PIC Z(12)9.99-.
007900     05  FILLER                       PIC X(2).
008000     05  PF9100-SIP-TOT-VAL-ALL       PIC Z(12)9.99-.
008100     05  FILLER                       PIC X(2).
008200     05  PF9100-SIP-TOT-PL-ALL        PIC Z(12)9.99-.
008300     05  FILLER                       PIC X(52).
008400 
008500 01  PF9100-SIP-COUNT-LINE REDEFINES PF9100-LINE.
008600     05  PF9100-SIP-PROC-LABEL        PIC X(20).
008700     05  PF9100-SIP-PROC-COUNT        PIC ZZZZ9.
008800     05  PF9100-SIP-SKIP-LABEL        PIC X(20).
008900     05  PF9100-SIP-SKIP-COUNT        PIC ZZZZ9.
009000     05  FILLER                       PIC X(82).
009100 
009200 01  PF9100-LOAN-DETAIL REDEFINES PF9100-LINE.
009300     05  FILLER                       PIC X(5).
009400     05  PF9100-LOAN-NAME             PIC X(30).
009500     05  PF9100-LOAN-EMI              PIC Z(14)9.99-.
009600     05  FILLER                       PIC X(2).
009700     05  PF9100-LOAN-CURR-BAL         PIC Z(14)9.99-.
009800     05  FILLER                       PIC X(2).
009900     05  PF9100-LOAN-REM-MONTHS       PIC ZZZ9.
010000     05  FILLER                       PIC X(2).
010100     05  PF9100-LOAN-TOT-REPMT        PIC Z(14)9.99-.
010200     05  FILLER                       PIC X(2).
010300     05  PF9100-LOAN-TOT-INTEREST     PIC Z(14)9.99-.
010400     05  FILLER                       PIC X(9).
010500 
010600 01  PF9100-LOAN-TOTAL-LINE REDEFINES PF9100-LINE.
010700     05  PF9100-LOAN-TOT-LABEL        PIC X(30).
010800     05  PF9100-LOAN-TOT-BAL          PIC Z(14)9.99-.
010900     05  FILLER                       PIC X(83).
