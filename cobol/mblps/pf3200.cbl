000100*****************************************************************
000200*  PF3200  --  FUND NAV-FEED RECORD                              *
000300*  COPY MEMBER USED BY PF3000 (SIP PROCESSING CYCLE)             *
000400*  DATA RECORD FOR THE NAVFEED FD.  SEE PF3250 FOR THE LOOKUP    *
000500*  TABLE THE FEED IS LOADED INTO.                                *
000600*****************************************************************
000700* 04/03/96  dlm  ORIGINAL FEED LAYOUT (TKT PF-040)               *
000800* 03/02/15  klt  SPLIT OFF PF3200-NAV-TABLE TO ITS OWN MEMBER,   *
000900*                PF3250 -- THE COMBINED COPYBOOK, COPIED INTO    *
001000*                BOTH THE FD AND WORKING-STORAGE, WAS RAISING AN *
001100*                AMBIGUOUS-REFERENCE ERROR ON EVERY PF3200-NF-   *
001200*                PREFIXED FIELD (TKT PF-418).                    *
001300*****************************************************************
001400 01  PF3200-NAV-FEED-REC.
001500     05  PF3200-NF-SCHEME-CODE        PIC X(10).
001600     05  PF3200-NF-NAV                PIC S9(13)V9(6).
001700     05  FILLER                       PIC X(01).
