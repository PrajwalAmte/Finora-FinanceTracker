000100*****************************************************************
000200*  PF4100  --  LOAN MASTER RECORD                               *
000300*  COPY MEMBER USED BY PF4000 (LOAN SERVICING CYCLE)            *
000400*****************************************************************
000500* ONE RECORD PER LOAN BEING TRACKED.  PF4000 COMPUTES THE EMI   *
000600* ON INTAKE (WHEN LOAN-EMI-AMOUNT ARRIVES ZERO) AND AMORTIZES   *
000700* LOAN-CURR-BALANCE EACH RUN FOR EVERY WHOLE CALENDAR MONTH     *
000800* THAT HAS ELAPSED SINCE LOAN-LAST-UPDATED.                     *
000900*****************************************************************
001000* 01/09/97  dlm  ORIGINAL LOAN LAYOUT, SIMPLE INTEREST ONLY     *
001100* 11/19/98  jrk  Y2K -- DATE FIELDS SPLIT TO 4-DIGIT YEAR       *
001200* 08/25/03  rfc  ADDED LOAN-INT-TYPE / LOAN-COMP-FREQ (PF-256)  *
001300*****************************************************************
001400 01  PF4100-LOAN-REC.
001500     05  PF4100-LOAN-ID               PIC 9(10).
001600     05  PF4100-LOAN-NAME             PIC X(30).
001700     05  PF4100-LOAN-PRINCIPAL        PIC S9(17)V9(2).
001800     05  PF4100-LOAN-INT-RATE         PIC S9(3)V9(6).
001900     05  PF4100-LOAN-INT-TYPE         PIC X(8).
002000         88  PF4100-LOAN-IS-SIMPLE    VALUE 'SIMPLE'.
002100         88  PF4100-LOAN-IS-COMPOUND  VALUE 'COMPOUND'.
002200     05  PF4100-LOAN-COMP-FREQ        PIC X(9).
002300         88  PF4100-LOAN-FREQ-MONTH   VALUE 'MONTHLY'.
002400         88  PF4100-LOAN-FREQ-QTR     VALUE 'QUARTERLY'.
002500         88  PF4100-LOAN-FREQ-YEAR    VALUE 'YEARLY'.
002600     05  PF4100-LOAN-START-DATE       PIC 9(8).
002700     05  PF4100-LOAN-START-DATE-R REDEFINES
002800                             PF4100-LOAN-START-DATE.
002900         10  PF4100-LOAN-START-YYYY   PIC 9(4).
003000         10  PF4100-LOAN-START-MM     PIC 9(2).
003100         10  PF4100-LOAN-START-DD     PIC 9(2).
003200     05  PF4100-LOAN-TENURE-MONS      PIC 9(4).
003300     05  PF4100-LOAN-EMI-AMOUNT       PIC S9(17)V9(2).
003400     05  PF4100-LOAN-CURR-BALANCE     PIC S9(17)V9(2).
003500     05  PF4100-LOAN-LAST-UPDATED     PIC 9(8).
003600     05  PF4100-LOAN-LUPD-R REDEFINES
003700                             PF4100-LOAN-LAST-UPDATED.
003800         10  PF4100-LOAN-LUPD-YYYY    PIC 9(4).
003900         10  PF4100-LOAN-LUPD-MM      PIC 9(2).
004000         10  PF4100-LOAN-LUPD-DD      PIC 9(2).
004100     05  FILLER                       PIC X(01).
