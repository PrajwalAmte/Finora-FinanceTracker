000100*****************************************************************
000200*  PF3100  --  SYSTEMATIC INVESTMENT PLAN (SIP) RECORD          *
000300*  COPY MEMBER USED BY PF3000 (SIP PROCESSING CYCLE)            *
000400*****************************************************************
000500* ONE RECORD PER RECURRING MONTHLY INVESTMENT PLAN.  PF3000     *
000600* REWRITES THE NAV, UNIT-BALANCE AND DATE FIELDS IN PLACE EACH  *
000700* RUN -- THE PLAN'S SCHEDULE DATA (NAME, SCHEME, AMOUNT) IS     *
000800* NEVER TOUCHED BY THE CYCLE.                                   *
000900*****************************************************************
001000* 04/03/96  dlm  ORIGINAL SIP PLAN LAYOUT (TKT PF-040)          *
001100* 11/19/98  jrk  Y2K -- DATE FIELDS SPLIT TO 4-DIGIT YEAR       *
001200* 06/14/05  rfc  ADDED SIP-LAST-INV-DATE (TKT PF-301)           *
001300*****************************************************************
001400 01  PF3100-SIP-REC.
001500     05  PF3100-SIP-ID                PIC 9(10).
001600     05  PF3100-SIP-NAME              PIC X(30).
001700     05  PF3100-SIP-SCHEME-CODE       PIC X(10).
001800     05  PF3100-SIP-MONTHLY-AMT       PIC S9(17)V9(2).
001900     05  PF3100-SIP-START-DATE        PIC 9(8).
002000     05  PF3100-SIP-START-DATE-R REDEFINES PF3100-SIP-START-DATE.
002100         10  PF3100-SIP-START-YYYY    PIC 9(4).
002200         10  PF3100-SIP-START-MM      PIC 9(2).
002300         10  PF3100-SIP-START-DD      PIC 9(2).
002400     05  PF3100-SIP-DURATION-MONS     PIC 9(4).
002500     05  PF3100-SIP-CURRENT-NAV       PIC S9(13)V9(6).
002600     05  PF3100-SIP-TOTAL-UNITS       PIC S9(16)V9(8).
002700     05  PF3100-SIP-LAST-UPDATED      PIC 9(8).
002800     05  PF3100-SIP-LUPD-R REDEFINES PF3100-SIP-LAST-UPDATED.
002900         10  PF3100-SIP-LUPD-YYYY     PIC 9(4).
003000         10  PF3100-SIP-LUPD-MM       PIC 9(2).
003100         10  PF3100-SIP-LUPD-DD       PIC 9(2).
003200     05  PF3100-SIP-LAST-INV-DATE     PIC 9(8).
003300     05  PF3100-SIP-LINV-R REDEFINES PF3100-SIP-LAST-INV-DATE.
003400         10  PF3100-SIP-LINV-YYYY     PIC 9(4).
003500         10  PF3100-SIP-LINV-MM       PIC 9(2).
003600         10  PF3100-SIP-LINV-DD       PIC 9(2).
003700     05  FILLER                       PIC X(01).
