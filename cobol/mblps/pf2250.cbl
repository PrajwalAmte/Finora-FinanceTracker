000100*****************************************************************
000200*  PF2250  --  MARKET PRICE LOOKUP TABLE                        *
000300*  COPY MEMBER USED BY PF2000 (INVESTMENT VALUATION CYCLE)      *
000400*****************************************************************
000500* THE FEED FILE ARRIVES IN NO PARTICULAR SYMBOL ORDER.  PF2000  *
000600* LOADS IT ENTIRELY INTO PF2200-PRICE-TABLE AND RESOLVES EACH   *
000700* HOLDING'S SYMBOL AGAINST IT WITH A PLAIN LINEAR SCAN -- THE   *
000800* SAME WAY PF1000 RESOLVES ITS EXPENSE CATEGORIES.              *
000900*****************************************************************
001000* 07/08/02  klt  TABLE SIZE RAISED TO 2000 SYMBOLS TO KEEP PACE *
001100*                WITH THE GROWING HOLDINGS FILE (TKT PF-229).   *
001200* 03/02/15  klt  SPLIT OUT OF PF2200 -- THIS MEMBER NOW COPIED  *
001300*                INTO WORKING-STORAGE ONLY, NEVER INTO THE FD   *
001400*                (TKT PF-418).                                 *
001500* 08/10/26  tjm  DROPPED THE ASCENDING-KEY/INDEXED-BY TABLE AND *
001600*                THE SORT STEP THAT FED IT -- NEITHER IS USED   *
001700*                ANYWHERE ELSE IN THE SHOP.  TABLE IS NOW A     *
001800*                PLAIN FIXED OCCURS, SCANNED LINEARLY LIKE THE  *
001900*                PF1000 CATEGORY TABLE (TKT PF-467).            *
002000*****************************************************************
002100 01  PF2200-PRICE-TABLE.
002200     05  PF2200-PRICE-ENTRY OCCURS 2000 TIMES.
002300         10  PF2200-PT-SYMBOL         PIC X(12).
002400         10  PF2200-PT-PRICE          PIC S9(13)V9(6).
002500         10  FILLER                   PIC X(01).
