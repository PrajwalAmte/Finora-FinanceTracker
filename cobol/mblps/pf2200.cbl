000100*****************************************************************
000200*  PF2200  --  MARKET PRICE-FEED RECORD                          *
000300*  COPY MEMBER USED BY PF2000 (INVESTMENT VALUATION CYCLE)       *
000400*  DATA RECORD FOR THE PRCFEED FD.  SEE PF2250 FOR THE LOOKUP    *
000500*  TABLE THE FEED IS LOADED INTO.                                *
000600*****************************************************************
000700* 02/11/94  dlm  ORIGINAL FEED LAYOUT (SINGLE VENDOR)            *
000800* 03/02/15  klt  SPLIT OFF PF2200-PRICE-TABLE TO ITS OWN MEMBER, *
000900*                PF2250 -- THE COMBINED COPYBOOK, COPIED INTO    *
001000*                BOTH THE FD AND WORKING-STORAGE, WAS RAISING AN *
001100*                AMBIGUOUS-REFERENCE ERROR ON EVERY PF2200-PF-   *
001200*                PREFIXED FIELD (TKT PF-418).                    *
001300*****************************************************************
001400 01  PF2200-PRICE-FEED-REC.
001500     05  PF2200-PF-SYMBOL             PIC X(12).
001600     05  PF2200-PF-PRICE              PIC S9(13)V9(6).
001700     05  FILLER                       PIC X(01).
