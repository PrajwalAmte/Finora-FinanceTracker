000100*****************************************************************
000200*  PF2100  --  INVESTMENT HOLDING RECORD                        *
000300*  COPY MEMBER USED BY PF2000 (INVESTMENT VALUATION CYCLE)      *
000400*****************************************************************
000500* ONE RECORD PER STOCK OR MUTUAL-FUND HOLDING.  PF2000 REWRITES *
000600* PF2100-INV-CURR-PRICE AND PF2100-INV-LAST-UPDATED IN PLACE    *
000700* WHEN A FRESH PRICE IS FOUND ON THE PRICE FEED.                *
000800*****************************************************************
000900* 05/22/90  crw  ORIGINAL HOLDING LAYOUT (STOCKS ONLY)          *
001000* 09/30/93  dlm  ADDED INV-TYPE FOR MUTUAL FUND SUPPORT         *
001100* 11/19/98  jrk  Y2K -- DATE FIELDS SPLIT TO 4-DIGIT YEAR       *
001200*****************************************************************
001300 01  PF2100-INVESTMENT-REC.
001400     05  PF2100-INV-ID                PIC 9(10).
001500     05  PF2100-INV-NAME              PIC X(30).
001600     05  PF2100-INV-SYMBOL            PIC X(12).
001700     05  PF2100-INV-TYPE              PIC X(12).
001800         88  PF2100-INV-IS-STOCK      VALUE 'STOCK'.
001900         88  PF2100-INV-IS-FUND       VALUE 'MUTUAL_FUND'.
002000     05  PF2100-INV-QUANTITY          PIC S9(13)V9(6).
002100     05  PF2100-INV-PURCH-PRICE       PIC S9(13)V9(6).
002200     05  PF2100-INV-CURR-PRICE        PIC S9(13)V9(6).
002300     05  PF2100-INV-PURCH-DATE        PIC 9(8).
002400     05  PF2100-INV-PURCH-DATE-R REDEFINES PF2100-INV-PURCH-DATE.
002500         10  PF2100-INV-PURCH-YYYY    PIC 9(4).
002600         10  PF2100-INV-PURCH-MM      PIC 9(2).
002700         10  PF2100-INV-PURCH-DD      PIC 9(2).
002800     05  PF2100-INV-LAST-UPDATED      PIC 9(8).
002900     05  PF2100-INV-LAST-UPD-R REDEFINES PF2100-INV-LAST-UPDATED.
003000         10  PF2100-INV-LUPD-YYYY     PIC 9(4).
003100         10  PF2100-INV-LUPD-MM       PIC 9(2).
003200         10  PF2100-INV-LUPD-DD       PIC 9(2).
003300     05  FILLER                       PIC X(01).
