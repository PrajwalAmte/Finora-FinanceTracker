000100*****************************************************************
000200*  PF1000  --  EXPENSE ANALYTICS CYCLE                         *
000300*  SUMMARIZES THE EXPENSE LEDGER FOR A RUN DATE AND OPTIONAL    *
000400*  DATE RANGE, PRODUCING CATEGORY SUBTOTALS, A GRAND TOTAL AND  *
000500*  A TRAILING SIX-MONTH AVERAGE MONTHLY SPEND.                  *
000600*                                                               *
000700*  INPUT  -- EXPFILE, ONE PF1100-EXPENSE-REC PER LEDGER ENTRY.  *
000800*  OUTPUT -- RPTFILE, PRINT IMAGE BUILT FROM THE PF9100 LAYOUT. *
000900*                                                               *
001000*  RUN PARAMETERS ARE TAKEN OFF THE COMMAND LINE IN THIS ORDER: *
001100*  EXPENSE-FILE-NAME  REPORT-FILE-NAME  RUN-DATE  RANGE-START   *
001200*  RANGE-END  AVERAGE-CATEGORY-FILTER (LAST TWO ARE OPTIONAL).  *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  PF1000.
001600 AUTHOR.      C R WELLS.
001700 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
001800 DATE-WRITTEN. 08/14/89.
001900 DATE-COMPILED.
002000 SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
002100*****************************************************************
002200*  C H A N G E   L O G                                         *
002300*****************************************************************
002400* 08/14/89  crw  ORIGINAL VERSION -- GRAND TOTAL AND CATEGORY   *
002500*                SUBTOTALS ONLY, NO AVERAGE LINE.               *
002600* 03/02/91  dlm  ADDED PAY-METHOD EDIT TO MATCH LEDGER EXTRACT  *
002700*                CHANGES PER ACCTG REQUEST AP-114.              *
002800* 11/19/98  jrk  Y2K -- EXP-DATE AND ALL WORKING DATE FIELDS    *
002900*                CONVERTED TO 4-DIGIT YEARS (PR1997).           *
003000* 02/03/99  jrk  Y2K -- CENTURY WINDOW REMOVED FROM DATE-RANGE  *
003100*                DEFAULTING, NOW PURE 4-DIGIT COMPARE (PR1997). *
003200* 07/22/02  klt  ADDED SIX-MONTH TRAILING AVERAGE AND OPTIONAL  *
003300*                CATEGORY FILTER ON THE AVERAGE (TKT PF-118).   *
003400* 06/14/05  rfc  ADDED START/END DATE-RANGE RUN PARAMETERS --   *
003500*                PREVIOUSLY RANGE WAS HARD-CODED TO CALENDAR    *
003600*                MONTH-TO-DATE (TKT PF-301).                    *
003700* 09/09/09  klt  RAISED CATEGORY TABLE FROM 25 TO 50 ENTRIES -- *
003800*                RAN OUT OF SLOTS ON THE CONSOLIDATED LEDGER    *
003900*                FOR CLIENT 0140 (TKT PF-349).                  *
004000* 04/18/13  rfc  REJECT COUNTER ADDED FOR BAD AMOUNT/BLANK      *
004100*                FIELDS -- SILENTLY SKIPPED BEFORE (TKT PF-402).*
004200* 03/02/15  klt  SEE PF2200/PF3200 CHANGE LOGS (TKT PF-418) --  *
004300*                THIS PROGRAM WAS NOT AFFECTED, NO FEED TABLE   *
004400*                COPYBOOK HERE, BUT THE AUDIT TOUCHED ALL FOUR  *
004500*                PF-SERIES PROGRAMS SO IT IS NOTED HERE TOO.    *
004600* 08/09/26  tjm  STANDARDS AUDIT -- PROMOTED THE RECORD COUNT,  *
004700*                REJECT COUNT, END-OF-FILE SWITCH AND CONSOLE-  *
004800*                PACING COUNTER OUT OF WS-VARIABLES TO STAND-   *
004900*                ALONE 77-LEVEL ITEMS, AND CLOSED A DATE BUG    *
005000*                IN COMPUTE-6MO-START -- THE SIX-MONTH WINDOW   *
005100*                START DATE COPIED THE RUN DAY-OF-MONTH ACROSS  *
005200*                WITH NO REGARD FOR WHETHER THE TARGET MONTH    *
005300*                HAD THAT MANY DAYS (E.G. RUN DATE 08/31 GAVE   *
005400*                A 6-MONTH START OF 02/31, NOT A REAL DATE).    *
005500*                CLAMPING LOGIC COPIED FROM PF4000'S ADD-MONTHS *
005600*                ROUTINE, ADAPTED LOCALLY (TKT PF-461).         *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CONSOLE IS CRT
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600* /users/public/nnnnn.exp
006700     SELECT EXPFILE ASSIGN TO DYNAMIC EXP-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
006900* /users/public/out/nnnnn.rpt
007000     SELECT RPTFILE ASSIGN TO DYNAMIC RPT-PATH
007100            ORGANIZATION RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700* INPUT LEDGER EXTRACT -- ONE RECORD PER EXPENSE ENTRY, LAID
007800* OUT BY THE SHOP-WIDE PF1100 COPYBOOK SO ANY PROGRAM THAT
007900* NEEDS TO READ THE LEDGER CARRIES THE SAME FIELD NAMES.
008000*
008100 FD  EXPFILE
008200     RECORD CONTAINS 103 CHARACTERS
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS PF1100-EXPENSE-REC.
008500     COPY PF1100.
008600*
008700* OUTPUT PRINT FILE -- ONE 132-BYTE IMAGE PER REPORT LINE,
008800* LAID OUT BY THE SHOP-WIDE PF9100 PRINT-LINE COPYBOOK.
008900*
009000 FD  RPTFILE
009100     RECORD CONTAINS 132 CHARACTERS
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS PF9100-LINE.
009400     COPY PF9100.
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800*****************************************************************
009900*  STAND-ALONE 77-LEVEL SCALARS                                 *
010000*  THESE FOUR USED TO LIVE AS 05-LEVEL ITEMS UNDER WS-VARIABLES  *
010100*  BELOW.  THE 08/09/26 STANDARDS AUDIT (TKT PF-461) PULLED THE  *
010200*  RUN-WIDE COUNTERS AND THE END-OF-FILE SWITCH OUT TO THEIR OWN *
010300*  77-LEVEL ENTRIES SO THEY READ AS PROGRAM-WIDE SCALARS RATHER  *
010400*  THAN FIELDS OF A GROUP THAT ALSO HOLDS UNRELATED DATE WORK.   *
010500*****************************************************************
010600 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
010700 77  WS-REJECT-CTR               PIC 9(7)  COMP-3 VALUE 0.
010800 77  EOF-SW                      PIC 9(1)  VALUE 0.
010900 77  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
011000*
011100 01  WS-PATHS.
011200     05  EXP-PATH.
011300         10  FILLER              PIC X(14)
011400             VALUE '/users/public/'.
011500         10  EXP-NAME            PIC X(64).
011600     05  RPT-PATH.
011700         10  FILLER              PIC X(14)
011800             VALUE '/users/public/'.
011900         10  RPT-NAME            PIC X(64).
012000*
012100 01  WS-VARIABLES.
012200     05  WS-COMMAND-LINE         PIC X(100).
012300*
012400* RUN DATE AND DATE-RANGE RUN PARAMETERS
012500*
012600* WS-RUN-DATE IS THE REPORT-AS-OF DATE.  WS-PARM-START AND
012700* WS-PARM-END ARE THE OPTIONAL OVERRIDE RANGE TAKEN OFF THE
012800* COMMAND LINE -- DEFAULT-DATE-RANGE FALLS BACK TO CALENDAR
012900* MONTH-TO-DATE WHEN THEY ARE NOT SUPPLIED (TKT PF-301).
013000*
013100     05  WS-RUN-DATE             PIC 9(8)  VALUE 0.
013200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013300         10  WS-RUN-YYYY         PIC 9(4).
013400         10  WS-RUN-MM           PIC 9(2).
013500         10  WS-RUN-DD           PIC 9(2).
013600     05  WS-PARM-START           PIC 9(8)  VALUE 0.
013700     05  WS-PARM-END             PIC 9(8)  VALUE 0.
013800     05  PF1000-AVG-CATEGORY     PIC X(20) VALUE SPACES.
013900     05  WS-START-DATE           PIC 9(8)  VALUE 0.
014000     05  WS-START-DATE-R REDEFINES WS-START-DATE.
014100         10  WS-START-YYYY       PIC 9(4).
014200         10  WS-START-MM         PIC 9(2).
014300         10  WS-START-DD         PIC 9(2).
014400     05  WS-END-DATE             PIC 9(8)  VALUE 0.
014500*
014600* TRAILING SIX-MONTH WINDOW -- WS-6MO-START-DATE THROUGH
014700* WS-RUN-DATE.  SEE COMPUTE-6MO-START FOR HOW THE START DATE
014800* IS DERIVED AND CLAMPED TO A REAL CALENDAR DATE.
014900*
015000     05  WS-6MO-START-DATE       PIC 9(8)  VALUE 0.
015100     05  WS-6MO-START-DATE-R REDEFINES WS-6MO-START-DATE.
015200         10  WS-6MO-YYYY         PIC 9(4).
015300         10  WS-6MO-MM           PIC 9(2).
015400         10  WS-6MO-DD           PIC 9(2).
015500     05  WS-6MO-MAX-DAY          PIC S9(2)  COMP VALUE 0.
015600     05  WS-6MO-LY-Q             PIC S9(4)  COMP VALUE 0.
015700     05  WS-6MO-LY-R             PIC S9(4)  COMP VALUE 0.
015800     05  WS-EFF-DATE             PIC 9(8)  VALUE 0.
015900*
016000* ACCUMULATORS
016100*
016200* WS-GRAND-TOTAL IS EVERY EXPENSE IN THE WS-START-DATE THRU
016300* WS-END-DATE RANGE, REGARDLESS OF CATEGORY.  WS-6MO-SUM IS
016400* THE SEPARATE TRAILING SIX-MONTH ACCUMULATOR, OPTIONALLY
016500* NARROWED TO ONE CATEGORY BY PF1000-AVG-CATEGORY.
016600*
016700     05  WS-GRAND-TOTAL          PIC S9(17)V99 COMP-3 VALUE 0.
016800     05  WS-6MO-SUM              PIC S9(17)V99 COMP-3 VALUE 0.
016900     05  WS-6MO-AVERAGE          PIC S9(17)V99 COMP-3 VALUE 0.
017000     05  PF1000-REC-VALID-SW     PIC 9(1)  VALUE 1.
017100*
017200* CATEGORY SUBTOTAL TABLE -- BUILT UP AS THE LEDGER IS READ,
017300* ONE SLOT PER DISTINCT CATEGORY NAME ENCOUNTERED.  RAISED TO
017400* 50 ENTRIES IN 2009 (TKT PF-349) WHEN 25 RAN OUT ON A LARGE
017500* CONSOLIDATED CLIENT LEDGER.
017600*
017700 01  PF1000-CATEGORY-TABLE.
017800     05  PF1000-CAT-COUNT        PIC S9(4)  COMP VALUE 0.
017900     05  PF1000-CAT-SUB          PIC S9(4)  COMP VALUE 0.
018000     05  PF1000-CAT-FOUND-SW     PIC 9(1)   VALUE 0.
018100     05  PF1000-CAT-ENTRY OCCURS 50 TIMES.
018200         10  PF1000-CAT-NAME     PIC X(20).
018300         10  PF1000-CAT-SUBTOTAL PIC S9(17)V99 COMP-3 VALUE 0.
018400*
018500 PROCEDURE DIVISION.
018600*
018700*****************************************************************
018800*  A010-MAIN-LINE                                                *
018900*  PROGRAM ENTRY POINT.  PULLS RUN PARAMETERS OFF THE COMMAND   *
019000*  LINE, VALIDATES THE TWO REQUIRED ONES, SETS UP THE REPORTING *
019100*  DATE RANGE AND THE SIX-MONTH AVERAGING WINDOW, THEN DRIVES   *
019200*  THE READ/EDIT/ACCUMULATE LOOP OVER THE WHOLE LEDGER.         *
019300*****************************************************************
019400 A010-MAIN-LINE.
019500     DISPLAY SPACES UPON CRT.
019600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019800         INTO EXP-NAME RPT-NAME WS-RUN-DATE
019900              WS-PARM-START WS-PARM-END PF1000-AVG-CATEGORY.
020000     DISPLAY SPACES UPON CRT.
020100     DISPLAY '* * * * * B E G I N   P F 1 0 0 0 . C B L'
020200         UPON CRT AT 1401.
020300* EXPENSE FILE NAME AND RUN DATE ARE MANDATORY -- EVERYTHING
020400* ELSE ON THE COMMAND LINE IS AN OPTIONAL OVERRIDE.
020500     IF EXP-NAME = SPACES OR WS-RUN-DATE = 0
020600         DISPLAY '!!!! ENTER EXPENSE FILE AND RUN DATE'
020700             UPON CRT AT 2301
020800         DISPLAY '!!!!   ON COMMAND LINE !!!!'
020900             UPON CRT AT 2401
021000         STOP RUN.
021100     PERFORM DEFAULT-DATE-RANGE.
021200     PERFORM COMPUTE-6MO-START.
021300     OPEN INPUT EXPFILE.
021400     OPEN OUTPUT RPTFILE.
021500     PERFORM READ-EXPENSE.
021600     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
021700     PERFORM WRITE-EXPENSE-REPORT.
021800     PERFORM END-RTN.
021900*
022000*****************************************************************
022100*  DEFAULT-DATE-RANGE                                            *
022200*  IF THE CALLER DID NOT SUPPLY A RANGE START, DEFAULT TO THE    *
022300*  FIRST OF THE RUN MONTH (CALENDAR MONTH-TO-DATE).  IF THE      *
022400*  CALLER DID NOT SUPPLY A RANGE END, DEFAULT TO THE RUN DATE    *
022500*  ITSELF.  EITHER HALF OF THE RANGE MAY BE OVERRIDDEN ALONE.    *
022600*****************************************************************
022700 DEFAULT-DATE-RANGE.
022800     IF WS-PARM-START = 0
022900         MOVE WS-RUN-YYYY     TO WS-START-YYYY
023000         MOVE WS-RUN-MM       TO WS-START-MM
023100         MOVE 01              TO WS-START-DD
023200     ELSE
023300         MOVE WS-PARM-START   TO WS-START-DATE.
023400     IF WS-PARM-END = 0
023500         MOVE WS-RUN-DATE     TO WS-END-DATE
023600     ELSE
023700         MOVE WS-PARM-END     TO WS-END-DATE.
023800*
023900*****************************************************************
024000*  COMPUTE-6MO-START                                             *
024100*  DERIVES THE START OF THE TRAILING SIX CALENDAR MONTH WINDOW   *
024200*  USED FOR THE AVERAGE-MONTHLY-SPEND LINE.  THE MONTH AND YEAR  *
024300*  ROLL BACK SIX MONTHS, WRAPPING THE YEAR WHEN THE MONTH GOES   *
024400*  NON-POSITIVE, THE SAME AS PF4000'S ADD-MONTHS ROUTINE.        *
024500*                                                                *
024600*  TKT PF-461 -- THE DAY-OF-MONTH USED TO BE COPIED ACROSS       *
024700*  UNCHANGED, WHICH PRODUCED AN IMPOSSIBLE DATE (E.G. 02/31)     *
024800*  WHENEVER THE RUN DAY DID NOT EXIST SIX MONTHS EARLIER.  THE   *
024900*  DAYS-IN-MONTH CHAIN BELOW (COPIED FROM PF4000, KEPT LOCAL     *
025000*  PER SHOP PRACTICE RATHER THAN SHARED IN A COPYBOOK) NOW       *
025100*  CLAMPS THE DAY TO THE LAST REAL DAY OF THE TARGET MONTH.      *
025200*****************************************************************
025300 COMPUTE-6MO-START.
025400     MOVE WS-RUN-YYYY         TO WS-6MO-YYYY.
025500     MOVE WS-RUN-MM           TO WS-6MO-MM.
025600     MOVE WS-RUN-DD           TO WS-6MO-DD.
025700     SUBTRACT 6 FROM WS-6MO-MM.
025800     IF WS-6MO-MM NOT > 0
025900         ADD 12 TO WS-6MO-MM
026000         SUBTRACT 1 FROM WS-6MO-YYYY.
026100     PERFORM DAYS-IN-MONTH.
026200* CLAMP THE DAY-OF-MONTH TO THE TARGET MONTH'S LAST REAL DAY.
026300     IF WS-6MO-DD > WS-6MO-MAX-DAY
026400         MOVE WS-6MO-MAX-DAY  TO WS-6MO-DD.
026500*
026600*****************************************************************
026700*  DAYS-IN-MONTH / FEBRUARY-DAYS / CHECK-CENTURY-YEAR /          *
026800*  CHECK-QUAD-CENTURY-YEAR                                       *
026900*  RETURNS THE NUMBER OF DAYS IN WS-6MO-MM OF WS-6MO-YYYY INTO   *
027000*  WS-6MO-MAX-DAY, APPLYING THE USUAL GREGORIAN LEAP-YEAR RULE   *
027100*  (DIVISIBLE BY 4 IS A LEAP YEAR, UNLESS ALSO DIVISIBLE BY 100, *
027200*  UNLESS ALSO DIVISIBLE BY 400).  SAME LOGIC PF4000 USES FOR    *
027300*  ITS AMORTIZATION SCHEDULE, KEPT AS A SEPARATE LOCAL COPY      *
027400*  HERE PER SHOP PRACTICE (NO SHARED DATE-MATH COPYBOOK).        *
027500*****************************************************************
027600 DAYS-IN-MONTH.
027700     MOVE 31 TO WS-6MO-MAX-DAY.
027800     IF WS-6MO-MM = 4 OR WS-6MO-MM = 6
027900        OR WS-6MO-MM = 9 OR WS-6MO-MM = 11
028000         MOVE 30 TO WS-6MO-MAX-DAY.
028100     IF WS-6MO-MM = 2
028200         PERFORM FEBRUARY-DAYS.
028300*
028400 FEBRUARY-DAYS.
028500* A YEAR NOT DIVISIBLE BY 4 IS NEVER A LEAP YEAR -- 28 DAYS.
028600     MOVE 28 TO WS-6MO-MAX-DAY.
028700     DIVIDE WS-6MO-YYYY BY 4 GIVING WS-6MO-LY-Q
028800         REMAINDER WS-6MO-LY-R.
028900     IF WS-6MO-LY-R = 0
029000         PERFORM CHECK-CENTURY-YEAR.
029100*
029200 CHECK-CENTURY-YEAR.
029300* DIVISIBLE BY 4 AND NOT BY 100 -- A LEAP YEAR, 29 DAYS.
029400     MOVE 29 TO WS-6MO-MAX-DAY.
029500     DIVIDE WS-6MO-YYYY BY 100 GIVING WS-6MO-LY-Q
029600         REMAINDER WS-6MO-LY-R.
029700     IF WS-6MO-LY-R = 0
029800         PERFORM CHECK-QUAD-CENTURY-YEAR.
029900*
030000 CHECK-QUAD-CENTURY-YEAR.
030100* DIVISIBLE BY 100 -- NOT A LEAP YEAR UNLESS ALSO BY 400.
030200     MOVE 28 TO WS-6MO-MAX-DAY.
030300     DIVIDE WS-6MO-YYYY BY 400 GIVING WS-6MO-LY-Q
030400         REMAINDER WS-6MO-LY-R.
030500     IF WS-6MO-LY-R = 0
030600         MOVE 29 TO WS-6MO-MAX-DAY.
030700*
030800*****************************************************************
030900*  END-RTN                                                       *
031000*  FINAL COUNTS TO THE CONSOLE, CLOSE THE FILES, STOP RUN.       *
031100*****************************************************************
031200 END-RTN.
031300     DISPLAY 'FINAL EXPENSE TOTALS -- RECORDS READ ='
031400         UPON CRT AT 0915.
031500     DISPLAY REC-CTR              UPON CRT AT 0955.
031600     DISPLAY 'RECORDS REJECTED ='  UPON CRT AT 1015.
031700     DISPLAY WS-REJECT-CTR        UPON CRT AT 1034.
031800     CLOSE EXPFILE.
031900     CLOSE RPTFILE.
032000     STOP RUN.
032100*
032200*****************************************************************
032300*  READ-EXPENSE                                                  *
032400*  SEQUENTIAL READ OF THE LEDGER EXTRACT.  SETS EOF-SW AT END    *
032500*  OF FILE; OTHERWISE BUMPS THE RUN-WIDE RECORD COUNT.           *
032600*****************************************************************
032700 READ-EXPENSE.
032800     READ EXPFILE AT END MOVE 1 TO EOF-SW.
032900     IF EOF-SW = 0
033000         ADD 1 TO REC-CTR.
033100*
033200******************************************
033300*        START MAIN SECTION              *
033400******************************************
033500*
033600*****************************************************************
033700*  001-MAIN                                                      *
033800*  ONE PASS OF THE READ/EDIT/ACCUMULATE LOOP.  EDITS THE CURRENT *
033900*  RECORD, ACCUMULATES IT IF IT PASSED EDIT, PACES THE CONSOLE   *
034000*  PROGRESS MESSAGE EVERY 1000 RECORDS, THEN READS THE NEXT ONE. *
034100*****************************************************************
034200 001-MAIN.
034300     PERFORM EDIT-EXPENSE-RECORD.
034400     IF PF1000-REC-VALID-SW = 1
034500         PERFORM ACCUMULATE-EXPENSE.
034600     IF DISPLAY-COUNT = 1000
034700         DISPLAY REC-CTR 'EXPENSE RECS READ -> ' UPON CRT AT 1125
034800         MOVE 0 TO DISPLAY-COUNT.
034900     ADD 1 TO DISPLAY-COUNT.
035000     PERFORM READ-EXPENSE.
035100 001-MAIN-EXIT.
035200     EXIT.
035300*
035400*****************************************************************
035500*  EDIT-EXPENSE-RECORD                                           *
035600*  DEFAULTS A BLANK EXPENSE DATE TO THE RUN DATE, THEN REJECTS   *
035700*  THE RECORD (WITHOUT STOPPING THE RUN) WHEN THE AMOUNT IS NOT  *
035800*  POSITIVE OR WHEN DESCRIPTION, CATEGORY OR PAY METHOD IS       *
035900*  BLANK.  REJECT CONDITIONS ADDED 2013 PER TKT PF-402 -- BEFORE *
036000*  THAT THESE ROWS WERE SILENTLY DROPPED WITH NO COUNT KEPT.     *
036100*****************************************************************
036200 EDIT-EXPENSE-RECORD.
036300     MOVE 1 TO PF1000-REC-VALID-SW.
036400     IF PF1100-EXP-DATE = 0
036500         MOVE WS-RUN-DATE     TO WS-EFF-DATE
036600     ELSE
036700         MOVE PF1100-EXP-DATE TO WS-EFF-DATE.
036800     IF PF1100-EXP-AMOUNT NOT > 0
036900         MOVE 0 TO PF1000-REC-VALID-SW
037000         ADD 1 TO WS-REJECT-CTR.
037100     IF PF1100-EXP-DESC = SPACES
037200        OR PF1100-EXP-CATEGORY = SPACES
037300        OR PF1100-EXP-PAY-METHOD = SPACES
037400         MOVE 0 TO PF1000-REC-VALID-SW
037500         ADD 1 TO WS-REJECT-CTR.
037600*
037700*****************************************************************
037800*  ACCUMULATE-EXPENSE                                            *
037900*  A RECORD THAT FALLS INSIDE THE REPORT DATE RANGE ADDS TO THE  *
038000*  GRAND TOTAL AND ITS CATEGORY SUBTOTAL.  A RECORD THAT FALLS   *
038100*  INSIDE THE TRAILING SIX-MONTH WINDOW (AND MATCHES THE         *
038200*  OPTIONAL CATEGORY FILTER, IF ONE WAS GIVEN) ADDS TO THE       *
038300*  SIX-MONTH SUM.  THE TWO WINDOWS ARE INDEPENDENT -- A RECORD   *
038400*  CAN COUNT TOWARD BOTH, EITHER, OR NEITHER.                    *
038500*****************************************************************
038600 ACCUMULATE-EXPENSE.
038700     IF WS-EFF-DATE NOT < WS-START-DATE
038800        AND WS-EFF-DATE NOT > WS-END-DATE
038900         ADD PF1100-EXP-AMOUNT TO WS-GRAND-TOTAL
039000         PERFORM FIND-CATEGORY-SLOT
039100         ADD PF1100-EXP-AMOUNT
039200             TO PF1000-CAT-SUBTOTAL(PF1000-CAT-SUB).
039300     IF WS-EFF-DATE NOT < WS-6MO-START-DATE
039400        AND WS-EFF-DATE NOT > WS-RUN-DATE
039500        AND (PF1000-AVG-CATEGORY = SPACES
039600         OR  PF1100-EXP-CATEGORY = PF1000-AVG-CATEGORY)
039700         ADD PF1100-EXP-AMOUNT TO WS-6MO-SUM.
039800*
039900*****************************************************************
040000*  FIND-CATEGORY-SLOT                                            *
040100*  LINEAR SEARCH OF THE CATEGORY TABLE FOR THIS RECORD'S         *
040200*  CATEGORY NAME.  NOT FOUND -- OPENS A NEW SLOT AT THE END OF   *
040300*  THE TABLE.  TABLE IS SMALL (50 ENTRIES MAX) SO A LINEAR SCAN  *
040400*  IS CHEAP ENOUGH -- THE SAME PLAIN-OCCURS/LINEAR-SCAN IDIOM    *
040500*  THE PRICE AND NAV FEED TABLES NOW USE (TKT PF-467).           *
040600*****************************************************************
040700 FIND-CATEGORY-SLOT.
040800     MOVE 1 TO PF1000-CAT-SUB.
040900     MOVE 0 TO PF1000-CAT-FOUND-SW.
041000     PERFORM FIND-CAT-TEST THRU FIND-CAT-TEST-EXIT
041100         UNTIL PF1000-CAT-FOUND-SW = 1
041200            OR PF1000-CAT-SUB > PF1000-CAT-COUNT.
041300     IF PF1000-CAT-FOUND-SW = 0
041400         ADD 1 TO PF1000-CAT-COUNT
041500         MOVE PF1000-CAT-COUNT TO PF1000-CAT-SUB
041600         MOVE PF1100-EXP-CATEGORY
041700             TO PF1000-CAT-NAME(PF1000-CAT-SUB)
041800         MOVE 0 TO PF1000-CAT-SUBTOTAL(PF1000-CAT-SUB).
041900*
042000 FIND-CAT-TEST.
042100     IF PF1000-CAT-NAME(PF1000-CAT-SUB) = PF1100-EXP-CATEGORY
042200         MOVE 1 TO PF1000-CAT-FOUND-SW
042300     ELSE
042400         ADD 1 TO PF1000-CAT-SUB.
042500 FIND-CAT-TEST-EXIT.
042600     EXIT.
042700*
042800*****************************************************************
042900*  WRITE-EXPENSE-REPORT                                          *
043000*  TITLE LINE, ONE LINE PER CATEGORY SUBTOTAL, THE GRAND TOTAL   *
043100*  LINE, THEN THE SIX-MONTH AVERAGE LINE.  THE AVERAGE IS THE    *
043200*  SIX-MONTH SUM DIVIDED BY A FLAT SIX -- NOT BY THE NUMBER OF   *
043300*  CALENDAR DAYS OR POSTED MONTHS IN THE WINDOW.                 *
043400*****************************************************************
043500 WRITE-EXPENSE-REPORT.
043600     MOVE SPACES TO PF9100-LINE.
043700     MOVE 'EXPENSE ANALYTICS SUMMARY' TO PF9100-HDR-TITLE.
043800     WRITE PF9100-LINE.
043900     MOVE 1 TO PF1000-CAT-SUB.
044000     PERFORM WRITE-ONE-CAT-LINE THRU WRITE-ONE-CAT-LINE-EXIT
044100         UNTIL PF1000-CAT-SUB > PF1000-CAT-COUNT.
044200     MOVE SPACES TO PF9100-LINE.
044300     MOVE 'GRAND TOTAL, ALL CATEG.' TO PF9100-EXP-TOT-LABEL.
044400     MOVE WS-GRAND-TOTAL TO PF9100-EXP-GRAND-TOTAL.
044500     WRITE PF9100-LINE.
044600     COMPUTE WS-6MO-AVERAGE ROUNDED = WS-6MO-SUM / 6.
044700     MOVE SPACES TO PF9100-LINE.
044800     MOVE 'AVERAGE MONTHLY EXPENSE, 6 MO'
044900         TO PF9100-EXP-AVG-LABEL.
045000     MOVE WS-6MO-AVERAGE TO PF9100-EXP-AVG-AMOUNT.
045100     WRITE PF9100-LINE.
045200*
045300*****************************************************************
045400*  WRITE-ONE-CAT-LINE                                            *
045500*  ONE DETAIL LINE FOR THE CATEGORY SUBSCRIPTED BY               *
045600*  PF1000-CAT-SUB, THEN ADVANCES THE SUBSCRIPT FOR THE CALLER'S  *
045700*  NEXT ITERATION.                                               *
045800*****************************************************************
045900 WRITE-ONE-CAT-LINE.
046000     MOVE SPACES TO PF9100-LINE.
046100     MOVE PF1000-CAT-NAME(PF1000-CAT-SUB) TO PF9100-EXP-CATEGORY.
046200     MOVE PF1000-CAT-SUBTOTAL(PF1000-CAT-SUB)
046300         TO PF9100-EXP-SUBTOTAL.
046400     WRITE PF9100-LINE.
046500     ADD 1 TO PF1000-CAT-SUB.
046600 WRITE-ONE-CAT-LINE-EXIT.
046700     EXIT.
