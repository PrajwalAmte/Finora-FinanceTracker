000100*****************************************************************
000200*  PF4000  --  LOAN SERVICING CYCLE                              *
000300*  COMPUTES THE EMI ON INTAKE FOR NEW LOANS, AMORTIZES EACH      *
000400*  LOAN'S BALANCE FOR EVERY WHOLE CALENDAR MONTH ELAPSED SINCE   *
000500*  ITS LAST UPDATE, REWRITES THE LOAN FILE IN PLACE, AND CLOSES  *
000600*  THE SUMMARY REPORT.                                           *
000700*                                                               *
000800*  INPUT  -- LOANFILE, OPENED I-O AND REWRITTEN IN PLACE AFTER   *
000900*  EACH LOAN IS AMORTIZED.  OUTPUT -- RPTFILE, ONE DETAIL LINE   *
001000*  PER LOAN PLUS AN OUTSTANDING-BALANCE TRAILER.                 *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  PF4000.
001400 AUTHOR.      R F COLLINS.
001500 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 01/09/97.
001700 DATE-COMPILED.
001800 SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*  C H A N G E   L O G                                         *
002100*****************************************************************
002200* 01/09/97  dlm  ORIGINAL VERSION, SIMPLE INTEREST ONLY.        *
002300* 11/19/98  jrk  Y2K -- LOAN-START-DATE/LOAN-LAST-UPDATED AND   *
002400*                ALL WORKING DATE FIELDS CONVERTED TO 4-DIGIT   *
002500*                YEARS (PR1997).                                *
002600* 08/25/03  rfc  ADDED COMPOUND INTEREST, MONTHLY/QUARTERLY/    *
002700*                YEARLY COMPOUNDING FREQUENCY (TKT PF-256).     *
002800* 06/14/05  rfc  ADDED END-DATE/REMAINING-MONTHS DERIVATIONS    *
002900*                AND THE REPORT CLOSE FOR THE FOUR-SECTION      *
003000*                SUMMARY PAGE (TKT PF-301).                     *
003100* 08/09/26  tjm  STANDARDS AUDIT -- PROMOTED THE RECORD COUNT,  *
003200*                END-OF-FILE SWITCH AND CONSOLE-PACING COUNTER  *
003300*                OUT OF WS-VARIABLES TO STAND-ALONE 77-LEVEL    *
003400*                ITEMS (TKT PF-461).  THE PF1000 EXPENSE CYCLE  *
003500*                NOW REUSES THIS PROGRAM'S ADD-MONTHS/DAYS-IN-  *
003600*                MONTH LEAP-YEAR CHAIN (ADAPTED LOCALLY THERE)  *
003700*                TO CLAMP ITS OWN SIX-MONTH WINDOW START DATE.  *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CRT
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700* /users/public/nnnnn.lon
004800     SELECT LOANFILE ASSIGN TO DYNAMIC LOAN-PATH
004900            ORGANIZATION RECORD SEQUENTIAL.
005000* /users/public/out/nnnnn.rpt
005100     SELECT RPTFILE ASSIGN TO DYNAMIC RPT-PATH
005200            ORGANIZATION RECORD SEQUENTIAL.
005300*
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700*
005800* LOAN FILE -- OPENED I-O.  EACH RECORD IS REWRITTEN IN PLACE
005900* AFTER ITS EMI IS ESTABLISHED (NEW LOANS ONLY) AND ITS
006000* BALANCE IS AMORTIZED FORWARD TO THE RUN DATE.
006100*
006200 FD  LOANFILE
006300     RECORD CONTAINS 144 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS PF4100-LOAN-REC.
006600     COPY PF4100.
006700*
006800* OUTPUT PRINT FILE -- SHOP-WIDE PF9100 PRINT-LINE LAYOUT.
006900*
007000 FD  RPTFILE
007100     RECORD CONTAINS 132 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS PF9100-LINE.
007400     COPY PF9100.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800*****************************************************************
007900*  STAND-ALONE 77-LEVEL SCALARS                                 *
008000*  PULLED OUT OF WS-VARIABLES BY THE 08/09/26 STANDARDS AUDIT    *
008100*  (TKT PF-461) -- THE RUN-WIDE RECORD COUNT, END-OF-FILE        *
008200*  SWITCH AND CONSOLE-PACING COUNTER ARE PROGRAM-WIDE SCALARS,   *
008300*  NOT FIELDS OF THE RUN-PARAMETER GROUP BELOW.                  *
008400*****************************************************************
008500 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
008600 77  EOF-SW                      PIC 9(1)  VALUE 0.
008700 77  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
008800*
008900 01  WS-PATHS.
009000     05  LOAN-PATH.
009100         10  FILLER              PIC X(14)
009200             VALUE '/users/public/'.
009300         10  LOAN-NAME           PIC X(64).
009400     05  RPT-PATH.
009500         10  FILLER              PIC X(14)
009600             VALUE '/users/public/'.
009700         10  RPT-NAME            PIC X(64).
009800*
009900 01  WS-VARIABLES.
010000     05  WS-COMMAND-LINE         PIC X(100).
010100     05  WS-RUN-DATE             PIC 9(8)  VALUE 0.
010200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010300         10  WS-RUN-YYYY         PIC 9(4).
010400         10  WS-RUN-MM           PIC 9(2).
010500         10  WS-RUN-DD           PIC 9(2).
010600*
010700* EMI / AMORTIZATION RATE WORK FIELDS -- 10-DECIMAL WORKING
010800* PRECISION PER THE SHOP'S RATE-ARITHMETIC STANDARD.
010900* WS-COMPOUND-FACTOR IS (1 + MONTHLY RATE) RAISED TO THE
011000* TENURE, BUILT UP ONE MONTH AT A TIME BY
011100* BUILD-COMPOUND-FACTOR SINCE THIS SHOP'S COMPILER HAS NO
011200* EXPONENTIATION INTRINSIC AVAILABLE TO THIS PROGRAM.
011300*
011400     05  WS-ANNUAL-RATE          PIC S9(3)V9(10) COMP-3 VALUE 0.
011500     05  WS-EMI-RATE             PIC S9(3)V9(10) COMP-3 VALUE 0.
011600     05  WS-AMORT-RATE           PIC S9(3)V9(10) COMP-3 VALUE 0.
011700     05  WS-COMPOUND-FACTOR      PIC S9(9)V9(10) COMP-3 VALUE 0.
011800     05  WS-EMI-MONS-DONE        PIC S9(5) COMP VALUE 0.
011900*
012000* AMORTIZATION PASS WORK FIELDS
012100*
012200* WS-AMORT-REF-DATE IS WHERE THE AMORTIZATION CLOCK LAST LEFT
012300* OFF (LAST-UPDATED IF THE LOAN HAS EVER BEEN AMORTIZED,
012400* ELSE ITS START DATE).  WS-AMORT-MONS-DONE COUNTS MONTHS
012500* APPLIED THIS RUN, STOPPING EARLY IF THE BALANCE HITS ZERO.
012600*
012700     05  WS-AMORT-REF-DATE       PIC 9(8)        VALUE 0.
012800     05  WS-AMORT-MONS-DONE      PIC S9(5) COMP  VALUE 0.
012900     05  WS-AMORT-INTEREST       PIC S9(17)V9(2) COMP-3 VALUE 0.
013000     05  WS-AMORT-PRINCIPAL      PIC S9(17)V9(2) COMP-3 VALUE 0.
013100     05  WS-AMORT-NEW-BAL        PIC S9(17)V9(2) COMP-3 VALUE 0.
013200*
013300* CALENDAR-MONTH ARITHMETIC WORK FIELDS -- MONTHS-BETWEEN
013400*
013500* WS-MB-D1 IS THE EARLIER DATE, WS-MB-D2 THE LATER.
013600* MONTHS-BETWEEN RETURNS THE NUMBER OF WHOLE CALENDAR MONTHS
013700* SEPARATING THEM -- THAT IS HOW MANY MONTHS OF AMORTIZATION
013800* A LOAN IS DUE THIS RUN.  KEPT LOCAL TO THIS PROGRAM RATHER
013900* THAN SHARED VIA COPYBOOK -- PF3000 HAS ITS OWN COPY FOR THE
014000* SAME CALCULATION.
014100*
014200     05  WS-MB-D1                PIC 9(8).
014300     05  WS-MB-D1-R REDEFINES WS-MB-D1.
014400         10  WS-MB-D1-YYYY       PIC 9(4).
014500         10  WS-MB-D1-MM         PIC 9(2).
014600         10  WS-MB-D1-DD         PIC 9(2).
014700     05  WS-MB-D2                PIC 9(8).
014800     05  WS-MB-D2-R REDEFINES WS-MB-D2.
014900         10  WS-MB-D2-YYYY       PIC 9(4).
015000         10  WS-MB-D2-MM         PIC 9(2).
015100         10  WS-MB-D2-DD         PIC 9(2).
015200     05  WS-MB-RESULT            PIC S9(5) COMP-3 VALUE 0.
015300*
015400* CALENDAR-MONTH ARITHMETIC WORK FIELDS -- ADD-MONTHS
015500*
015600* ADDS WS-AM-ADD-MONS MONTHS TO WS-AM-YYYY/WS-AM-MM/WS-AM-DD,
015700* CLAMPING THE RESULT DAY TO THE TARGET MONTH'S LAST REAL DAY
015800* (SEE DAYS-IN-MONTH BELOW) SO A LOAN THAT STARTS ON THE 31ST
015900* NEVER ENDS UP WITH AN IMPOSSIBLE END DATE.
016000*
016100     05  WS-AM-YYYY              PIC 9(4)  COMP.
016200     05  WS-AM-MM                PIC 9(2)  COMP.
016300     05  WS-AM-DD                PIC 9(2)  COMP.
016400     05  WS-AM-ADD-MONS          PIC S9(4) COMP.
016500     05  WS-AM-TOTAL             PIC S9(7) COMP.
016600     05  WS-AM-NEW-YYYY          PIC S9(4) COMP.
016700     05  WS-AM-NEW-MM-0          PIC S9(2) COMP.
016800     05  WS-AM-NEW-MM            PIC S9(2) COMP.
016900     05  WS-AM-NEW-DD            PIC S9(2) COMP.
017000     05  WS-AM-MAX-DAY           PIC S9(2) COMP.
017100     05  WS-AM-LY-Q              PIC S9(4) COMP.
017200     05  WS-AM-LY-R              PIC S9(4) COMP.
017300     05  WS-AM-RESULT            PIC 9(8).
017400*
017500* PER-LOAN DERIVATION WORK FIELDS
017600*
017700     05  WS-LOAN-END-DATE        PIC 9(8)        VALUE 0.
017800     05  WS-LOAN-REM-MONTHS      PIC S9(5) COMP-3 VALUE 0.
017900     05  WS-LOAN-TOT-REPMT       PIC S9(17)V9(2) COMP-3 VALUE 0.
018000     05  WS-LOAN-TOT-INTEREST    PIC S9(17)V9(2) COMP-3 VALUE 0.
018100*
018200* PORTFOLIO TOTAL
018300*
018400     05  WS-TOT-CURR-BAL-ALL     PIC S9(17)V99 COMP-3 VALUE 0.
018500*
018600 PROCEDURE DIVISION.
018700*
018800*****************************************************************
018900*  A010-MAIN-LINE                                                *
019000*  PROGRAM ENTRY POINT.  VALIDATES THE TWO REQUIRED RUN          *
019100*  PARAMETERS, THEN DRIVES THE READ/AMORTIZE/REWRITE LOOP OVER   *
019200*  THE WHOLE LOAN FILE.                                          *
019300*****************************************************************
019400 A010-MAIN-LINE.
019500     DISPLAY SPACES UPON CRT.
019600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019800         INTO LOAN-NAME RPT-NAME WS-RUN-DATE.
019900     DISPLAY SPACES UPON CRT.
020000     DISPLAY '* * * * * B E G I N   P F 4 0 0 0 . C B L'
020100         UPON CRT AT 1401.
020200* LOAN FILE NAME AND RUN DATE ARE BOTH REQUIRED.
020300     IF LOAN-NAME = SPACES OR WS-RUN-DATE = 0
020400         DISPLAY '!!!! ENTER LOAN FILE AND RUN DATE ON'
020500             UPON CRT AT 2301
020600         DISPLAY '!!!!   COMMAND LINE !!!!'
020700             UPON CRT AT 2401
020800         STOP RUN.
020900     OPEN I-O LOANFILE.
021000     OPEN OUTPUT RPTFILE.
021100     PERFORM WRITE-REPORT-HEADER.
021200     PERFORM READ-LOAN.
021300     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
021400     PERFORM WRITE-REPORT-TOTALS.
021500     PERFORM END-RTN.
021600*
021700*****************************************************************
021800*  END-RTN                                                       *
021900*  CLOSE THE FILES AND STOP RUN.  THE REPORT-CLOSED MESSAGE WAS  *
022000*  ADDED IN 2005 (TKT PF-301) ALONGSIDE THE FOUR-SECTION         *
022100*  SUMMARY PAGE TO GIVE OPERATORS A CLEAR END-OF-JOB SIGNAL.     *
022200*****************************************************************
022300 END-RTN.
022400     CLOSE LOANFILE RPTFILE.
022500     DISPLAY SPACES UPON CRT.
022600     DISPLAY '* * * * * E N D   P F 4 0 0 0 . C B L'
022700         UPON CRT AT 1401.
022800     DISPLAY '* * * * * R E P O R T   C L O S E D'
022900         UPON CRT AT 1501.
023000     STOP RUN.
023100*
023200*****************************************************************
023300*  READ-LOAN                                                     *
023400*  SEQUENTIAL READ OF THE LOAN FILE.  SETS EOF-SW AT END OF      *
023500*  FILE; OTHERWISE BUMPS THE RUN-WIDE RECORD COUNT.              *
023600*****************************************************************
023700 READ-LOAN.
023800     READ LOANFILE INTO PF4100-LOAN-REC
023900         AT END MOVE 1 TO EOF-SW.
024000     IF EOF-SW = 0
024100         ADD 1 TO REC-CTR.
024200*
024300*****************************************************************
024400*  001-MAIN                                                      *
024500*  ONE PASS OF THE LOAN SERVICING LOOP -- ESTABLISH THE EMI ON   *
024600*  A BRAND-NEW LOAN, AMORTIZE THE BALANCE FORWARD TO THE RUN     *
024700*  DATE, DERIVE THE SUMMARY FIGURES, REWRITE THE LOAN RECORD     *
024800*  IN PLACE, PRINT THE DETAIL LINE, PACE THE CONSOLE PROGRESS    *
024900*  MESSAGE EVERY 1000 RECORDS, THEN READ THE NEXT LOAN.          *
025000*****************************************************************
025100 001-MAIN.
025200     PERFORM EMI-SETUP.
025300     PERFORM AMORTIZE-BALANCE.
025400     PERFORM DERIVE-LOAN-SUMMARY.
025500     REWRITE PF4100-LOAN-REC.
025600     PERFORM WRITE-LOAN-DETAIL.
025700     IF DISPLAY-COUNT = 1000
025800         DISPLAY REC-CTR 'LOAN RECS READ -> ' UPON CRT AT 1125
025900         MOVE 0 TO DISPLAY-COUNT.
026000     ADD 1 TO DISPLAY-COUNT.
026100     PERFORM READ-LOAN.
026200 001-MAIN-EXIT.
026300     EXIT.
026400*
026500*****************************************************************
026600*  EMI-SETUP / COMPUTE-EMI / BUILD-COMPOUND-FACTOR               *
026700*  A LOAN ARRIVES WITH NO EMI YET SET WHEN IT IS BRAND NEW.      *
026800*  COMPUTE-EMI DERIVES THE STANDARD LEVEL-PAYMENT EMI FORMULA    *
026900*  FROM THE MONTHLY RATE AND TENURE, DEFAULTS THE CURRENT        *
027000*  BALANCE TO THE ORIGINAL PRINCIPAL, AND STAMPS THE LAST-       *
027100*  UPDATED DATE SO THE FIRST AMORTIZATION PASS HAS A REFERENCE   *
027200*  POINT TO COUNT FORWARD FROM.  A LOAN THAT ALREADY HAS AN EMI  *
027300*  IS LEFT ALONE -- THIS ONLY RUNS ONCE, ON INTAKE.              *
027400*****************************************************************
027500 EMI-SETUP.
027600     IF PF4100-LOAN-EMI-AMOUNT = 0
027700        AND PF4100-LOAN-PRINCIPAL > 0
027800        AND PF4100-LOAN-INT-RATE > 0
027900        AND PF4100-LOAN-TENURE-MONS > 0
028000         PERFORM COMPUTE-EMI.
028100*
028200 COMPUTE-EMI.
028300     COMPUTE WS-ANNUAL-RATE ROUNDED =
028400         PF4100-LOAN-INT-RATE / 100.
028500     COMPUTE WS-EMI-RATE ROUNDED = WS-ANNUAL-RATE / 12.
028600     MOVE 1 TO WS-COMPOUND-FACTOR.
028700     MOVE 1 TO WS-EMI-MONS-DONE.
028800     PERFORM BUILD-COMPOUND-FACTOR THRU BUILD-COMPOUND-FACTOR-EXIT
028900         UNTIL WS-EMI-MONS-DONE > PF4100-LOAN-TENURE-MONS.
029000     COMPUTE PF4100-LOAN-EMI-AMOUNT ROUNDED =
029100         PF4100-LOAN-PRINCIPAL * WS-EMI-RATE * WS-COMPOUND-FACTOR
029200         / (WS-COMPOUND-FACTOR - 1).
029300     IF PF4100-LOAN-CURR-BALANCE = 0
029400         MOVE PF4100-LOAN-PRINCIPAL TO PF4100-LOAN-CURR-BALANCE.
029500     IF PF4100-LOAN-LAST-UPDATED = 0
029600         MOVE WS-RUN-DATE TO PF4100-LOAN-LAST-UPDATED.
029700*
029800* BUILDS (1 + MONTHLY RATE) RAISED TO THE TENURE, ONE MONTH
029900* AT A TIME, SINCE NO EXPONENTIATION INTRINSIC IS USED HERE.
030000*
030100 BUILD-COMPOUND-FACTOR.
030200     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
030300         WS-COMPOUND-FACTOR * (1 + WS-EMI-RATE).
030400     ADD 1 TO WS-EMI-MONS-DONE.
030500 BUILD-COMPOUND-FACTOR-EXIT.
030600     EXIT.
030700*
030800*****************************************************************
030900*  AMORTIZE-BALANCE / AMORTIZE-THIS-LOAN                         *
031000*  A LOAN ALREADY AMORTIZED AS OF TODAY'S RUN DATE IS SKIPPED    *
031100*  OUTRIGHT -- THIS GUARDS AGAINST THE CYCLE BEING RUN TWICE IN  *
031200*  THE SAME DAY AND DOUBLE-APPLYING A MONTH OF INTEREST.         *
031300*****************************************************************
031400 AMORTIZE-BALANCE.
031500     IF PF4100-LOAN-LAST-UPDATED NOT = WS-RUN-DATE
031600         PERFORM AMORTIZE-THIS-LOAN.
031700*
031800 AMORTIZE-THIS-LOAN.
031900     PERFORM SET-AMORT-REF-DATE.
032000     IF WS-AMORT-REF-DATE NOT = 0
032100         PERFORM COUNT-AMORT-MONTHS
032200         PERFORM RUN-AMORTIZATION.
032300*
032400*****************************************************************
032500*  SET-AMORT-REF-DATE                                            *
032600*  THE AMORTIZATION CLOCK STARTS FROM THE LOAN'S LAST-UPDATED    *
032700*  DATE IF IT HAS ONE, OTHERWISE FROM ITS START DATE (THE VERY   *
032800*  FIRST PASS OVER A BRAND-NEW LOAN).                            *
032900*****************************************************************
033000 SET-AMORT-REF-DATE.
033100     IF PF4100-LOAN-LAST-UPDATED NOT = 0
033200         MOVE PF4100-LOAN-LAST-UPDATED TO WS-AMORT-REF-DATE
033300     ELSE
033400         MOVE PF4100-LOAN-START-DATE TO WS-AMORT-REF-DATE.
033500*
033600*****************************************************************
033700*  COUNT-AMORT-MONTHS                                            *
033800*  HOW MANY WHOLE CALENDAR MONTHS SEPARATE THE REFERENCE DATE    *
033900*  FROM TODAY'S RUN DATE -- THAT IS HOW MANY MONTHS OF           *
034000*  AMORTIZATION THIS LOAN IS DUE THIS RUN.                       *
034100*****************************************************************
034200 COUNT-AMORT-MONTHS.
034300     MOVE WS-AMORT-REF-DATE TO WS-MB-D1.
034400     MOVE WS-RUN-DATE TO WS-MB-D2.
034500     PERFORM MONTHS-BETWEEN.
034600*
034700*****************************************************************
034800*  RUN-AMORTIZATION                                              *
034900*  APPLIES ONE MONTH OF INTEREST/PRINCIPAL AT A TIME, STOPPING   *
035000*  EITHER WHEN ALL DUE MONTHS HAVE BEEN APPLIED OR THE BALANCE   *
035100*  REACHES ZERO -- WHICHEVER COMES FIRST, SO A LOAN PAID OFF     *
035200*  EARLY DOES NOT GO NEGATIVE.  THE LAST-UPDATED DATE IS ONLY    *
035300*  STAMPED TO THE RUN DATE WHEN THE LOAN WAS ACTUALLY DUE.       *
035400*****************************************************************
035500 RUN-AMORTIZATION.
035600     IF WS-MB-RESULT > 0
035700         PERFORM MONTHLY-RATE
035800         MOVE 1 TO WS-AMORT-MONS-DONE
035900         PERFORM AMORTIZE-ONE-MONTH THRU AMORTIZE-ONE-MONTH-EXIT
036000             UNTIL WS-AMORT-MONS-DONE > WS-MB-RESULT
036100                OR PF4100-LOAN-CURR-BALANCE = 0
036200         MOVE WS-RUN-DATE TO PF4100-LOAN-LAST-UPDATED.
036300*
036400*****************************************************************
036500*  MONTHLY-RATE / COMPOUND-MONTHLY-RATE                          *
036600*  SIMPLE-INTEREST LOANS ALWAYS AMORTIZE ON A MONTHLY RATE.      *
036700*  COMPOUND LOANS USE THEIR OWN COMPOUNDING FREQUENCY -- ONLY    *
036800*  QUARTERLY AND MONTHLY ARE DISTINGUISHED HERE; YEARLY-         *
036900*  COMPOUNDING LOANS FALL THROUGH TO THE MONTHLY RATE SINCE THE  *
037000*  SHOP HAS NEVER BOOKED ONE (TKT PF-256).                       *
037100*****************************************************************
037200 MONTHLY-RATE.
037300     COMPUTE WS-ANNUAL-RATE ROUNDED =
037400         PF4100-LOAN-INT-RATE / 100.
037500     IF PF4100-LOAN-IS-SIMPLE
037600         COMPUTE WS-AMORT-RATE ROUNDED = WS-ANNUAL-RATE / 12
037700     ELSE
037800         PERFORM COMPOUND-MONTHLY-RATE.
037900*
038000 COMPOUND-MONTHLY-RATE.
038100     IF PF4100-LOAN-FREQ-QTR
038200         COMPUTE WS-AMORT-RATE ROUNDED = WS-ANNUAL-RATE / 4
038300     ELSE
038400         COMPUTE WS-AMORT-RATE ROUNDED = WS-ANNUAL-RATE / 12.
038500*
038600*****************************************************************
038700*  AMORTIZE-ONE-MONTH                                            *
038800*  ONE MONTH'S INTEREST ON THE CURRENT BALANCE, THE REMAINDER    *
038900*  OF THE EMI APPLIED TO PRINCIPAL, AND THE NEW BALANCE FLOORED  *
039000*  AT ZERO SO A FINAL PARTIAL EMI NEVER DRIVES THE LOAN NEGATIVE.*
039100*****************************************************************
039200 AMORTIZE-ONE-MONTH.
039300     COMPUTE WS-AMORT-INTEREST ROUNDED =
039400         PF4100-LOAN-CURR-BALANCE * WS-AMORT-RATE.
039500     COMPUTE WS-AMORT-PRINCIPAL =
039600         PF4100-LOAN-EMI-AMOUNT - WS-AMORT-INTEREST.
039700     COMPUTE WS-AMORT-NEW-BAL =
039800         PF4100-LOAN-CURR-BALANCE - WS-AMORT-PRINCIPAL.
039900     IF WS-AMORT-NEW-BAL < 0
040000         MOVE 0 TO PF4100-LOAN-CURR-BALANCE
040100     ELSE
040200         MOVE WS-AMORT-NEW-BAL TO PF4100-LOAN-CURR-BALANCE.
040300     ADD 1 TO WS-AMORT-MONS-DONE.
040400 AMORTIZE-ONE-MONTH-EXIT.
040500     EXIT.
040600*
040700*****************************************************************
040800*  MONTHS-BETWEEN                                                *
040900*  WHOLE CALENDAR MONTHS FROM WS-MB-D1 TO WS-MB-D2 (D2 ASSUMED   *
041000*  NOT EARLIER THAN D1).  12 TIMES THE YEAR DIFFERENCE PLUS THE  *
041100*  MONTH DIFFERENCE, LESS ONE MORE IF D2'S DAY-OF-MONTH HAS NOT  *
041200*  YET REACHED D1'S.  SAME FORMULA PF3000 USES FOR ITS OWN       *
041300*  MONTHS-BETWEEN, KEPT AS A SEPARATE LOCAL COPY HERE PER SHOP   *
041400*  PRACTICE (NO SHARED DATE-MATH COPYBOOK).                      *
041500*****************************************************************
041600 MONTHS-BETWEEN.
041700     COMPUTE WS-MB-RESULT =
041800         (12 * (WS-MB-D2-YYYY - WS-MB-D1-YYYY))
041900         + (WS-MB-D2-MM - WS-MB-D1-MM).
042000     IF WS-MB-D2-DD < WS-MB-D1-DD
042100         SUBTRACT 1 FROM WS-MB-RESULT.
042200*
042300*****************************************************************
042400*  DERIVE-LOAN-SUMMARY                                           *
042500*  END DATE IS THE START DATE PLUS THE FULL TENURE (ADD-MONTHS,  *
042600*  CLAMPED TO A REAL CALENDAR DATE); REMAINING MONTHS IS HOW     *
042700*  MANY CALENDAR MONTHS ARE LEFT FROM TODAY TO THAT END DATE.    *
042800*  TOTAL REPAYMENT IS THE FULL EMI SCHEDULE, TOTAL INTEREST THE  *
042900*  DIFFERENCE BETWEEN THAT AND THE ORIGINAL PRINCIPAL -- NEITHER *
043000*  FIGURE CHANGES AS THE LOAN PAYS DOWN, THEY DESCRIBE THE LOAN  *
043100*  AS ORIGINATED, NOT ITS CURRENT STATE.                         *
043200*****************************************************************
043300 DERIVE-LOAN-SUMMARY.
043400     MOVE PF4100-LOAN-START-YYYY  TO WS-AM-YYYY.
043500     MOVE PF4100-LOAN-START-MM    TO WS-AM-MM.
043600     MOVE PF4100-LOAN-START-DD    TO WS-AM-DD.
043700     MOVE PF4100-LOAN-TENURE-MONS TO WS-AM-ADD-MONS.
043800     PERFORM ADD-MONTHS.
043900     MOVE WS-AM-RESULT TO WS-LOAN-END-DATE.
044000     MOVE WS-RUN-DATE TO WS-MB-D1.
044100     MOVE WS-LOAN-END-DATE TO WS-MB-D2.
044200     PERFORM MONTHS-BETWEEN.
044300     MOVE WS-MB-RESULT TO WS-LOAN-REM-MONTHS.
044400     COMPUTE WS-LOAN-TOT-REPMT ROUNDED =
044500         PF4100-LOAN-EMI-AMOUNT * PF4100-LOAN-TENURE-MONS.
044600     COMPUTE WS-LOAN-TOT-INTEREST =
044700         WS-LOAN-TOT-REPMT - PF4100-LOAN-PRINCIPAL.
044800     ADD PF4100-LOAN-CURR-BALANCE TO WS-TOT-CURR-BAL-ALL.
044900*
045000*****************************************************************
045100*  ADD-MONTHS                                                    *
045200*  ADDS WS-AM-ADD-MONS CALENDAR MONTHS TO WS-AM-YYYY/WS-AM-MM,   *
045300*  WRAPPING YEARS AS NEEDED, THEN CLAMPS THE DAY-OF-MONTH TO THE *
045400*  TARGET MONTH'S ACTUAL LAST DAY (SEE DAYS-IN-MONTH) SO A LOAN  *
045500*  STARTING ON A 29TH/30TH/31ST NEVER PRODUCES AN IMPOSSIBLE     *
045600*  CALENDAR DATE (E.G. JAN 31 + 1 MONTH MUST LAND ON FEB 28 OR   *
045700*  29, NOT FEB 31).  RESULT PACKED BACK INTO WS-AM-RESULT AS A   *
045800*  YYYYMMDD NUMBER.                                              *
045900*****************************************************************
046000 ADD-MONTHS.
046100     COMPUTE WS-AM-TOTAL =
046200         (WS-AM-YYYY * 12) + (WS-AM-MM - 1) + WS-AM-ADD-MONS.
046300     DIVIDE WS-AM-TOTAL BY 12 GIVING WS-AM-NEW-YYYY
046400         REMAINDER WS-AM-NEW-MM-0.
046500     ADD 1 TO WS-AM-NEW-MM-0 GIVING WS-AM-NEW-MM.
046600     PERFORM DAYS-IN-MONTH.
046700     IF WS-AM-DD > WS-AM-MAX-DAY
046800         MOVE WS-AM-MAX-DAY TO WS-AM-NEW-DD
046900     ELSE
047000         MOVE WS-AM-DD TO WS-AM-NEW-DD.
047100     COMPUTE WS-AM-RESULT =
047200         (WS-AM-NEW-YYYY * 10000) + (WS-AM-NEW-MM * 100)
047300         + WS-AM-NEW-DD.
047400*
047500*****************************************************************
047600*  DAYS-IN-MONTH / FEBRUARY-DAYS / CHECK-CENTURY-YEAR /          *
047700*  CHECK-QUAD-CENTURY-YEAR                                       *
047800*  RETURNS THE NUMBER OF DAYS IN WS-AM-NEW-MM OF WS-AM-NEW-YYYY  *
047900*  INTO WS-AM-MAX-DAY, APPLYING THE USUAL GREGORIAN LEAP-YEAR    *
048000*  RULE (DIVISIBLE BY 4 IS A LEAP YEAR, UNLESS ALSO DIVISIBLE BY *
048100*  100, UNLESS ALSO DIVISIBLE BY 400).  PF1000'S SIX-MONTH       *
048200*  AVERAGING WINDOW USES THE SAME LOGIC, KEPT AS ITS OWN LOCAL   *
048300*  COPY THERE RATHER THAN SHARED VIA COPYBOOK (TKT PF-461).      *
048400*****************************************************************
048500 DAYS-IN-MONTH.
048600     MOVE 31 TO WS-AM-MAX-DAY.
048700     IF WS-AM-NEW-MM = 4 OR WS-AM-NEW-MM = 6
048800        OR WS-AM-NEW-MM = 9 OR WS-AM-NEW-MM = 11
048900         MOVE 30 TO WS-AM-MAX-DAY.
049000     IF WS-AM-NEW-MM = 2
049100         PERFORM FEBRUARY-DAYS.
049200*
049300 FEBRUARY-DAYS.
049400* A YEAR NOT DIVISIBLE BY 4 IS NEVER A LEAP YEAR -- 28 DAYS.
049500     MOVE 28 TO WS-AM-MAX-DAY.
049600     DIVIDE WS-AM-NEW-YYYY BY 4 GIVING WS-AM-LY-Q
049700         REMAINDER WS-AM-LY-R.
049800     IF WS-AM-LY-R = 0
049900         PERFORM CHECK-CENTURY-YEAR.
050000*
050100 CHECK-CENTURY-YEAR.
050200* DIVISIBLE BY 4 AND NOT BY 100 -- A LEAP YEAR, 29 DAYS.
050300     MOVE 29 TO WS-AM-MAX-DAY.
050400     DIVIDE WS-AM-NEW-YYYY BY 100 GIVING WS-AM-LY-Q
050500         REMAINDER WS-AM-LY-R.
050600     IF WS-AM-LY-R = 0
050700         PERFORM CHECK-QUAD-CENTURY-YEAR.
050800*
050900 CHECK-QUAD-CENTURY-YEAR.
051000* DIVISIBLE BY 100 -- NOT A LEAP YEAR UNLESS ALSO BY 400.
051100     MOVE 28 TO WS-AM-MAX-DAY.
051200     DIVIDE WS-AM-NEW-YYYY BY 400 GIVING WS-AM-LY-Q
051300         REMAINDER WS-AM-LY-R.
051400     IF WS-AM-LY-R = 0
051500         MOVE 29 TO WS-AM-MAX-DAY.
051600*
051700*****************************************************************
051800*  WRITE-REPORT-HEADER                                           *
051900*  TITLE LINE FOR THE LOAN SERVICING SUMMARY.                    *
052000*****************************************************************
052100 WRITE-REPORT-HEADER.
052200     MOVE SPACES TO PF9100-LINE.
052300     MOVE 'LOAN SERVICING SUMMARY' TO PF9100-HDR-TITLE.
052400     WRITE PF9100-LINE.
052500*
052600*****************************************************************
052700*  WRITE-LOAN-DETAIL                                             *
052800*  ONE DETAIL LINE PER LOAN -- NAME, EMI, CURRENT BALANCE,       *
052900*  REMAINING MONTHS, AND THE TOTAL-REPAYMENT/TOTAL-INTEREST      *
053000*  FIGURES AS ORIGINATED.                                        *
053100*****************************************************************
053200 WRITE-LOAN-DETAIL.
053300     MOVE SPACES TO PF9100-LINE.
053400     MOVE PF4100-LOAN-NAME       TO PF9100-LOAN-NAME.
053500     MOVE PF4100-LOAN-EMI-AMOUNT TO PF9100-LOAN-EMI.
053600     MOVE PF4100-LOAN-CURR-BALANCE
053700         TO PF9100-LOAN-CURR-BAL.
053800     MOVE WS-LOAN-REM-MONTHS     TO PF9100-LOAN-REM-MONTHS.
053900     MOVE WS-LOAN-TOT-REPMT      TO PF9100-LOAN-TOT-REPMT.
054000     MOVE WS-LOAN-TOT-INTEREST   TO PF9100-LOAN-TOT-INTEREST.
054100     WRITE PF9100-LINE.
054200*
054300*****************************************************************
054400*  WRITE-REPORT-TOTALS                                           *
054500*  OUTSTANDING-BALANCE TRAILER, SUMMED ACROSS EVERY LOAN IN THE  *
054600*  FILE (TKT PF-301).                                            *
054700*****************************************************************
054800 WRITE-REPORT-TOTALS.
054900     MOVE SPACES TO PF9100-LINE.
055000     MOVE 'OUTSTANDING BALANCE, ALL LOANS'
055100         TO PF9100-LOAN-TOT-LABEL.
055200     MOVE WS-TOT-CURR-BAL-ALL TO PF9100-LOAN-TOT-BAL.
055300     WRITE PF9100-LINE.
