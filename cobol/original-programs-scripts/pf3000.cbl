000100*****************************************************************
000200*  PF3000  --  SYSTEMATIC INVESTMENT PLAN (SIP) PROCESSING      *
000300*  REFRESHES EACH PLAN'S NAV FROM THE FUND NAV-FEED, POSTS THE  *
000400*  MONTHLY INSTALLMENT WHEN ONE IS DUE, REWRITES THE SIP FILE   *
000500*  IN PLACE, AND REPORTS PORTFOLIO TOTALS.                      *
000600*                                                                *
000700*  INPUT  -- SIPFILE (UPDATED IN PLACE), NAVFEED (READ ONCE,    *
000800*  LOADED ENTIRELY INTO AN IN-MEMORY TABLE BEFORE ANY PLAN IS   *
000900*  TOUCHED).  OUTPUT -- RPTFILE, ONE DETAIL LINE PER PLAN PLUS  *
001000*  A PORTFOLIO TOTALS TRAILER.                                  *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  PF3000.
001400 AUTHOR.      D L MARTIN.
001500 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 04/03/96.
001700 DATE-COMPILED.
001800 SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*  C H A N G E   L O G                                         *
002100*****************************************************************
002200* 04/03/96  dlm  ORIGINAL VERSION (TKT PF-040).                *
002300* 11/19/98  jrk  Y2K -- SIP-START-DATE/SIP-LAST-INV-DATE/       *
002400*                SIP-LAST-UPDATED AND ALL WORKING DATE FIELDS   *
002500*                CONVERTED TO 4-DIGIT YEARS (PR1997).          *
002600* 07/08/02  klt  TABLE SIZE RAISED TO 2000 SCHEMES TO KEEP PACE *
002700*                WITH THE GROWING PLAN BOOK (TKT PF-229).       *
002800* 06/14/05  rfc  ADDED SIP-LAST-INV-DATE AND THE MONTHLY-DUE    *
002900*                TEST -- PREVIOUSLY EVERY RUN POSTED AN         *
003000*                INSTALLMENT REGARDLESS OF DATE (TKT PF-301).   *
003100* 04/18/13  rfc  PROCESSED/SKIPPED COUNTS ADDED TO THE SUMMARY  *
003200*                PAGE (TKT PF-402).                            *
003300* 03/02/15  klt  SPLIT PF3200 INTO A FEED-RECORD MEMBER AND A   *
003400*                NEW PF3250 TABLE MEMBER -- COPYING THE OLD     *
003500*                COMBINED PF3200 INTO BOTH THE FD AND WORKING-  *
003600*                STORAGE DOUBLY DECLARED PF3200-NAV-FEED-REC    *
003700*                AND BLEW UP EVERY REFERENCE TO THE NF- FIELDS  *
003800*                (TKT PF-418).                                 *
003900* 08/09/26  tjm  STANDARDS AUDIT -- PROMOTED THE RECORD COUNT,  *
004000*                NAV-FEED RECORD COUNT, BOTH END-OF-FILE        *
004100*                SWITCHES AND THE CONSOLE-PACING COUNTER OUT OF *
004200*                WS-VARIABLES TO STAND-ALONE 77-LEVEL ITEMS     *
004300*                (TKT PF-461).                                 *
004400* 08/10/26  tjm  STANDARDS AUDIT, CONTINUED -- THE 2002 NAV-    *
004500*                TABLE REWORK (ABOVE) HAD INTRODUCED AN         *
004600*                ASCENDING-KEY/INDEXED-BY TABLE WITH A STRAIGHT *
004700*                INSERTION SORT AND SEARCH ALL, WHICH IS NOT    *
004800*                HOW ANY OTHER PROGRAM IN THIS SHOP RESOLVES A  *
004900*                LOOKUP TABLE.  DROPPED THE SORT PARAGRAPHS AND *
005000*                THE KEYED TABLE; PF3250 IS NOW A PLAIN FIXED   *
005100*                OCCURS TABLE SCANNED LINEARLY, THE SAME WAY    *
005200*                PF1000 RESOLVES ITS CATEGORY TABLE (TKT        *
005300*                PF-467).                                      *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CONSOLE IS CRT
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300* /users/public/nnnnn.sip
006400     SELECT SIPFILE ASSIGN TO DYNAMIC SIP-PATH
006500            ORGANIZATION RECORD SEQUENTIAL.
006600* /users/public/nnnnn.nav
006700     SELECT NAVFEED ASSIGN TO DYNAMIC NAV-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
006900* /users/public/out/nnnnn.rpt
007000     SELECT RPTFILE ASSIGN TO DYNAMIC RPT-PATH
007100            ORGANIZATION RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700* SIP PLAN FILE -- OPENED I-O.  EACH RECORD IS REWRITTEN IN
007800* PLACE AFTER ITS NAV IS REFRESHED AND ANY DUE INSTALLMENT IS
007900* POSTED.
008000*
008100 FD  SIPFILE
008200     RECORD CONTAINS 141 CHARACTERS
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS PF3100-SIP-REC.
008500     COPY PF3100.
008600*
008700* NAV FEED -- READ ONCE, TOP TO BOTTOM, BEFORE THE FIRST PLAN
008800* IS TOUCHED.  PF3200 SUPPLIES ONLY THE FEED-RECORD LAYOUT
008900* HERE; THE LOOKUP TABLE IT IS LOADED INTO IS A SEPARATE
009000* WORKING-STORAGE COPYBOOK, PF3250 (TKT PF-418).
009100*
009200 FD  NAVFEED
009300     RECORD CONTAINS 30 CHARACTERS
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS PF3200-NAV-FEED-REC.
009600     COPY PF3200.
009700*
009800* OUTPUT PRINT FILE -- SHOP-WIDE PF9100 PRINT-LINE LAYOUT.
009900*
010000 FD  RPTFILE
010100     RECORD CONTAINS 132 CHARACTERS
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS PF9100-LINE.
010400     COPY PF9100.
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800*****************************************************************
010900*  STAND-ALONE 77-LEVEL SCALARS                                 *
011000*  PULLED OUT OF WS-VARIABLES BY THE 08/09/26 STANDARDS AUDIT    *
011100*  (TKT PF-461) -- RUN-WIDE COUNTERS AND END-OF-FILE SWITCHES    *
011200*  ARE PROGRAM-WIDE SCALARS, NOT FIELDS OF THE RUN-PARAMETER     *
011300*  AND WORK-FIELD GROUP BELOW.                                  *
011400*****************************************************************
011500 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
011600 77  NAV-CTR                     PIC 9(7)  COMP-3 VALUE 0.
011700 77  EOF-SW                      PIC 9(1)  VALUE 0.
011800 77  NAV-EOF-SW                  PIC 9(1)  VALUE 0.
011900 77  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
012000*
012100 01  WS-PATHS.
012200     05  SIP-PATH.
012300         10  FILLER              PIC X(14)
012400             VALUE '/users/public/'.
012500         10  SIP-NAME            PIC X(64).
012600     05  NAV-PATH.
012700         10  FILLER              PIC X(14)
012800             VALUE '/users/public/'.
012900         10  NAV-NAME            PIC X(64).
013000     05  RPT-PATH.
013100         10  FILLER              PIC X(14)
013200             VALUE '/users/public/'.
013300         10  RPT-NAME            PIC X(64).
013400*
013500 01  WS-VARIABLES.
013600     05  WS-COMMAND-LINE         PIC X(100).
013700     05  WS-RUN-DATE             PIC 9(8)  VALUE 0.
013800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013900         10  WS-RUN-YYYY         PIC 9(4).
014000         10  WS-RUN-MM           PIC 9(2).
014100         10  WS-RUN-DD           PIC 9(2).
014200     05  WS-PROC-CTR             PIC 9(5)  COMP-3 VALUE 0.
014300     05  WS-SKIP-CTR             PIC 9(5)  COMP-3 VALUE 0.
014400     05  PF3000-DUE-SW           PIC 9(1)  VALUE 0.
014500     05  PF3000-NAV-SUB          PIC S9(4) COMP VALUE 0.
014600     05  PF3000-NAV-FOUND-SW     PIC 9(1)  VALUE 0.
014700*
014800* CALENDAR-MONTH ARITHMETIC WORK FIELDS -- MONTHS-BETWEEN
014900*
015000* WS-MB-D1 IS THE EARLIER DATE, WS-MB-D2 THE LATER.
015100* MONTHS-BETWEEN RETURNS THE NUMBER OF WHOLE CALENDAR MONTHS
015200* SEPARATING THEM -- USED TO COUNT HOW MANY MONTHLY
015300* INSTALLMENTS A PLAN SHOULD HAVE POSTED BY NOW.  KEPT LOCAL
015400* TO THIS PROGRAM RATHER THAN SHARED VIA COPYBOOK -- PF4000
015500* HAS ITS OWN COPY FOR THE SAME CALCULATION.
015600*
015700     05  WS-MB-D1                PIC 9(8).
015800     05  WS-MB-D1-R REDEFINES WS-MB-D1.
015900         10  WS-MB-D1-YYYY       PIC 9(4).
016000         10  WS-MB-D1-MM         PIC 9(2).
016100         10  WS-MB-D1-DD         PIC 9(2).
016200     05  WS-MB-D2                PIC 9(8).
016300     05  WS-MB-D2-R REDEFINES WS-MB-D2.
016400         10  WS-MB-D2-YYYY       PIC 9(4).
016500         10  WS-MB-D2-MM         PIC 9(2).
016600         10  WS-MB-D2-DD         PIC 9(2).
016700     05  WS-MB-RESULT            PIC S9(5) COMP-3 VALUE 0.
016800*
016900* SIP DERIVATION WORK FIELDS
017000*
017100* WS-SIP-INSTALLMENTS IS THE COUNT OF MONTHLY INSTALLMENTS THE
017200* PLAN SHOULD HAVE MADE FROM ITS START DATE THROUGH ITS LAST
017300* INVESTMENT (OR THROUGH THE RUN DATE IF IT HAS NEVER
017400* INVESTED).  THE REMAINING FIELDS ARE THE VALUATION FIGURES
017500* PRINTED ON THE DETAIL LINE.
017600*
017700     05  WS-SIP-END-DATE         PIC 9(8)        VALUE 0.
017800     05  WS-SIP-INSTALLMENTS     PIC S9(5)       COMP-3 VALUE 0.
017900     05  WS-SIP-TOT-INVESTED     PIC S9(17)V9(2) COMP-3 VALUE 0.
018000     05  WS-SIP-CURR-VALUE       PIC S9(17)V9(2) COMP-3 VALUE 0.
018100     05  WS-SIP-PROFIT-LOSS      PIC S9(17)V9(2) COMP-3 VALUE 0.
018200     05  WS-SIP-UNITS-BOUGHT     PIC S9(16)V9(4) COMP-3 VALUE 0.
018300*
018400* PORTFOLIO TOTALS -- ACCUMULATED ACROSS EVERY PLAN AND
018500* PRINTED ON THE TRAILER LINE BY WRITE-REPORT-TOTALS.
018600*
018700     05  WS-TOT-INVESTED-ALL     PIC S9(17)V99 COMP-3 VALUE 0.
018800     05  WS-TOT-VALUE-ALL        PIC S9(17)V99 COMP-3 VALUE 0.
018900     05  WS-TOT-PROFIT-LOSS-ALL  PIC S9(17)V99 COMP-3 VALUE 0.
019000*
019100* NAV LOOKUP TABLE -- LOAD-NAV-TABLE LOADS THIS ENTIRELY FROM
019200* THE FEED, IN WHATEVER ORDER THE FEED ARRIVES IN.  REFRESH-NAV
019300* THEN RESOLVES EACH PLAN AGAINST IT WITH A PLAIN LINEAR SCAN --
019400* THE SAME WAY PF1000 RESOLVES ITS EXPENSE CATEGORY TABLE.
019500* PF3000-NAV-SUB/PF3000-NAV-FOUND-SW DRIVE THE SCAN (TKT
019600* PF-467).
019700*
019800 01  PF3200-NAV-TABLE-CT         PIC S9(4) COMP VALUE 0.
019900     COPY PF3250.
020000*
020100 PROCEDURE DIVISION.
020200*
020300*****************************************************************
020400*  A010-MAIN-LINE                                                *
020500*  PROGRAM ENTRY POINT.  VALIDATES THE THREE REQUIRED RUN        *
020600*  PARAMETERS, LOADS THE ENTIRE NAV FEED INTO A TABLE BEFORE     *
020700*  OPENING THE SIP FILE, THEN REFRESHES EACH PLAN'S NAV, POSTS   *
020800*  ANY DUE INSTALLMENT, AND REPORTS PORTFOLIO TOTALS.            *
020900*****************************************************************
021000 A010-MAIN-LINE.
021100     DISPLAY SPACES UPON CRT.
021200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
021300     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
021400         INTO SIP-NAME RPT-NAME WS-RUN-DATE NAV-NAME.
021500     DISPLAY SPACES UPON CRT.
021600     DISPLAY '* * * * * B E G I N   P F 3 0 0 0 . C B L'
021700         UPON CRT AT 1401.
021800* ALL THREE FILE NAMES AND THE RUN DATE ARE REQUIRED -- THERE
021900* IS NO SENSIBLE DEFAULT FOR A MISSING NAV FEED.
022000     IF SIP-NAME = SPACES OR NAV-NAME = SPACES OR WS-RUN-DATE = 0
022100         DISPLAY '!!!! ENTER SIP FILE, NAV FEED AND RUN DATE'
022200             UPON CRT AT 2301
022300         DISPLAY '!!!!   ON COMMAND LINE !!!!'
022400             UPON CRT AT 2401
022500         STOP RUN.
022600* THE WHOLE FEED IS LOADED BEFORE ANY PLAN IS READ -- A PLAN
022700* CANNOT BE REFRESHED UNTIL THE TABLE IS READY.
022800     OPEN INPUT NAVFEED.
022900     PERFORM LOAD-NAV-TABLE THRU LOAD-NAV-TABLE-EXIT
023000         UNTIL NAV-EOF-SW = 1.
023100     CLOSE NAVFEED.
023200     OPEN I-O SIPFILE.
023300     OPEN OUTPUT RPTFILE.
023400     PERFORM WRITE-REPORT-HEADER.
023500     PERFORM READ-SIP.
023600     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
023700     PERFORM WRITE-REPORT-TOTALS.
023800     PERFORM END-RTN.
023900*
024000*****************************************************************
024100*  LOAD-NAV-TABLE                                                *
024200*  READS THE ENTIRE NAV FEED, ONE RECORD AT A TIME, COPYING      *
024300*  EACH SCHEME-CODE/NAV PAIR INTO THE NEXT OPEN SLOT OF          *
024400*  PF3200-NAV-TABLE.  THE TABLE IS SCANNED LINEARLY LATER, SO    *
024500*  THE ORDER THE FEED ARRIVES IN DOES NOT MATTER.                *
024600*****************************************************************
024700 LOAD-NAV-TABLE.
024800     READ NAVFEED INTO PF3200-NAV-FEED-REC
024900         AT END MOVE 1 TO NAV-EOF-SW.
025000     IF NAV-EOF-SW = 0
025100         ADD 1 TO NAV-CTR
025200         ADD 1 TO PF3200-NAV-TABLE-CT
025300         MOVE PF3200-NF-SCHEME-CODE
025400             TO PF3200-NT-SCHEME-CODE(PF3200-NAV-TABLE-CT)
025500         MOVE PF3200-NF-NAV
025600             TO PF3200-NT-NAV(PF3200-NAV-TABLE-CT).
025700 LOAD-NAV-TABLE-EXIT.
025800     EXIT.
025900*
026000*****************************************************************
026100*  END-RTN                                                       *
026200*  CLOSE THE FILES AND STOP RUN.                                 *
026300*****************************************************************
026400 END-RTN.
026500     CLOSE SIPFILE RPTFILE.
026600     DISPLAY SPACES UPON CRT.
026700     DISPLAY '* * * * * E N D   P F 3 0 0 0 . C B L'
026800         UPON CRT AT 1401.
026900     STOP RUN.
027000*
027100*****************************************************************
027200*  READ-SIP                                                      *
027300*  SEQUENTIAL READ OF THE SIP PLAN FILE.  SETS EOF-SW AT END     *
027400*  OF FILE; OTHERWISE BUMPS THE RUN-WIDE RECORD COUNT.           *
027500*****************************************************************
027600 READ-SIP.
027700     READ SIPFILE INTO PF3100-SIP-REC
027800         AT END MOVE 1 TO EOF-SW.
027900     IF EOF-SW = 0
028000         ADD 1 TO REC-CTR.
028100*
028200*****************************************************************
028300*  001-MAIN                                                      *
028400*  ONE PASS OF THE SIP PROCESSING LOOP -- REFRESH THE PLAN'S     *
028500*  NAV FROM THE FEED, POST AN INSTALLMENT IF ONE IS DUE,         *
028600*  RECOMPUTE THE DERIVED VALUATION FIGURES, REWRITE THE PLAN     *
028700*  RECORD IN PLACE, PRINT THE DETAIL LINE, PACE THE CONSOLE      *
028800*  PROGRESS MESSAGE EVERY 1000 RECORDS, READ THE NEXT.           *
028900*****************************************************************
029000 001-MAIN.
029100     PERFORM REFRESH-NAV.
029200     PERFORM POST-INSTALLMENT.
029300     PERFORM COMPUTE-SIP-DERIVATIONS.
029400     REWRITE PF3100-SIP-REC.
029500     PERFORM WRITE-SIP-DETAIL.
029600     IF DISPLAY-COUNT = 1000
029700         DISPLAY REC-CTR 'SIP RECS READ -> ' UPON CRT AT 1125
029800         MOVE 0 TO DISPLAY-COUNT.
029900     ADD 1 TO DISPLAY-COUNT.
030000     PERFORM READ-SIP.
030100 001-MAIN-EXIT.
030200     EXIT.
030300*
030400*****************************************************************
030500*  REFRESH-NAV / REFRESH-NAV-TEST / ACCEPT-FEED-NAV              *
030600*  PLAIN LINEAR SCAN OF THE NAV TABLE FOR THIS PLAN'S SCHEME     *
030700*  CODE -- THE SAME IDIOM PF1000 USES FOR ITS CATEGORY TABLE.    *
030800*  NOT FOUND, OR FOUND WITH A ZERO OR NEGATIVE FEED NAV, LEAVES  *
030900*  THE PLAN'S CURRENT NAV AND LAST-UPDATED DATE UNCHANGED --     *
031000*  UNLIKE THE INVESTMENT PROGRAM, A MISSED NAV LOOKUP HERE IS    *
031100*  NOT COUNTED AS A SEPARATE FAILURE STATISTIC, IT JUST LEAVES   *
031200*  PF3000-NAV-FOUND-SW AT ZERO.                                  *
031300*****************************************************************
031400 REFRESH-NAV.
031500     MOVE 1 TO PF3000-NAV-SUB.
031600     MOVE 0 TO PF3000-NAV-FOUND-SW.
031700     PERFORM REFRESH-NAV-TEST THRU REFRESH-NAV-TEST-EXIT
031800         UNTIL PF3000-NAV-FOUND-SW = 1
031900            OR PF3000-NAV-SUB > PF3200-NAV-TABLE-CT.
032000     IF PF3000-NAV-FOUND-SW = 1
032100         PERFORM ACCEPT-FEED-NAV.
032200*
032300 REFRESH-NAV-TEST.
032400     IF PF3200-NT-SCHEME-CODE(PF3000-NAV-SUB)
032500            = PF3100-SIP-SCHEME-CODE
032600         MOVE 1 TO PF3000-NAV-FOUND-SW
032700     ELSE
032800         ADD 1 TO PF3000-NAV-SUB.
032900 REFRESH-NAV-TEST-EXIT.
033000     EXIT.
033100*
033200 ACCEPT-FEED-NAV.
033300     IF PF3200-NT-NAV(PF3000-NAV-SUB) > 0
033400         MOVE PF3200-NT-NAV(PF3000-NAV-SUB)
033500             TO PF3100-SIP-CURRENT-NAV
033600         MOVE WS-RUN-DATE TO PF3100-SIP-LAST-UPDATED.
033700*
033800*****************************************************************
033900*  POST-INSTALLMENT                                              *
034000*  IF INSTALLMENT-DUE-TEST SAYS ONE IS DUE AND THE PLAN HAS A    *
034100*  USABLE CURRENT NAV, BUY UNITS AT THAT NAV, ADD THEM TO THE    *
034200*  RUNNING UNIT TOTAL, AND STAMP THE LAST-INVESTMENT AND LAST-   *
034300*  UPDATED DATES.  A DUE INSTALLMENT THAT CANNOT BE PRICED       *
034400*  (ZERO NAV) IS COUNTED AS SKIPPED, NOT SILENTLY DROPPED.       *
034500*****************************************************************
034600 POST-INSTALLMENT.
034700     PERFORM INSTALLMENT-DUE-TEST.
034800     IF PF3000-DUE-SW = 1
034900         IF PF3100-SIP-CURRENT-NAV > 0
035000             COMPUTE WS-SIP-UNITS-BOUGHT ROUNDED =
035100                 PF3100-SIP-MONTHLY-AMT / PF3100-SIP-CURRENT-NAV
035200             ADD WS-SIP-UNITS-BOUGHT TO PF3100-SIP-TOTAL-UNITS
035300             MOVE WS-RUN-DATE TO PF3100-SIP-LAST-INV-DATE
035400             MOVE WS-RUN-DATE TO PF3100-SIP-LAST-UPDATED
035500             ADD 1 TO WS-PROC-CTR
035600         ELSE
035700             ADD 1 TO WS-SKIP-CTR.
035800*
035900*****************************************************************
036000*  INSTALLMENT-DUE-TEST / DUE-TEST-NEVER-INVESTED /              *
036100*  DUE-TEST-REPEAT-MONTH                                         *
036200*  A PLAN THAT HAS NEVER INVESTED IS DUE AS SOON AS ITS START    *
036300*  DATE HAS ARRIVED (OR IT HAS NO START DATE AT ALL).  A PLAN    *
036400*  THAT HAS INVESTED BEFORE IS DUE AGAIN ONLY WHEN THE RUN       *
036500*  MONTH/YEAR DIFFERS FROM THE MONTH/YEAR OF ITS LAST            *
036600*  INSTALLMENT -- AT MOST ONE INSTALLMENT POSTS PER CALENDAR     *
036700*  MONTH NO MATTER HOW MANY TIMES THE CYCLE RUNS (TKT PF-301).   *
036800*****************************************************************
036900 INSTALLMENT-DUE-TEST.
037000     MOVE 0 TO PF3000-DUE-SW.
037100     IF PF3100-SIP-LAST-INV-DATE = 0
037200         PERFORM DUE-TEST-NEVER-INVESTED
037300     ELSE
037400         PERFORM DUE-TEST-REPEAT-MONTH.
037500*
037600 DUE-TEST-NEVER-INVESTED.
037700     IF PF3100-SIP-START-DATE = 0
037800        OR PF3100-SIP-START-DATE NOT > WS-RUN-DATE
037900         MOVE 1 TO PF3000-DUE-SW.
038000*
038100 DUE-TEST-REPEAT-MONTH.
038200     IF WS-RUN-YYYY NOT = PF3100-SIP-LINV-YYYY
038300        OR WS-RUN-MM NOT = PF3100-SIP-LINV-MM
038400         MOVE 1 TO PF3000-DUE-SW.
038500*
038600*****************************************************************
038700*  COMPUTE-SIP-DERIVATIONS / SET-SIP-END-DATE /                  *
038800*  COUNT-SIP-INSTALLMENTS / COMPUTE-SIP-TOTALS                   *
038900*  A PLAN THAT HAS NEVER STARTED HAS NO INSTALLMENT COUNT AT     *
039000*  ALL.  OTHERWISE THE INSTALLMENT COUNT RUNS FROM THE START     *
039100*  DATE THROUGH THE LAST INVESTMENT DATE (OR THROUGH THE RUN     *
039200*  DATE IF NOTHING HAS POSTED YET), ONE INSTALLMENT PER          *
039300*  CALENDAR MONTH IN THAT SPAN INCLUSIVE.                        *
039400*****************************************************************
039500 COMPUTE-SIP-DERIVATIONS.
039600     IF PF3100-SIP-START-DATE = 0
039700         MOVE 0 TO WS-SIP-INSTALLMENTS
039800     ELSE
039900         PERFORM SET-SIP-END-DATE
040000         PERFORM COUNT-SIP-INSTALLMENTS.
040100     PERFORM COMPUTE-SIP-TOTALS.
040200*
040300 SET-SIP-END-DATE.
040400     IF PF3100-SIP-LAST-INV-DATE = 0
040500         MOVE WS-RUN-DATE TO WS-SIP-END-DATE
040600     ELSE
040700         MOVE PF3100-SIP-LAST-INV-DATE TO WS-SIP-END-DATE.
040800*
040900 COUNT-SIP-INSTALLMENTS.
041000     IF PF3100-SIP-START-DATE > WS-SIP-END-DATE
041100         MOVE 0 TO WS-SIP-INSTALLMENTS
041200     ELSE
041300         MOVE PF3100-SIP-START-DATE TO WS-MB-D1
041400         MOVE WS-SIP-END-DATE TO WS-MB-D2
041500         PERFORM MONTHS-BETWEEN
041600         COMPUTE WS-SIP-INSTALLMENTS = WS-MB-RESULT + 1.
041700*
041800* TOTAL INVESTED IS THE FLAT MONTHLY AMOUNT TIMES THE
041900* INSTALLMENT COUNT -- IT DOES NOT TRACK INSTALLMENT AMOUNT
042000* CHANGES OVER TIME, ONLY THE PLAN'S CURRENT MONTHLY AMOUNT.
042100* CURRENT VALUE IS THE RUNNING UNIT TOTAL AT THE CURRENT NAV.
042200*
042300 COMPUTE-SIP-TOTALS.
042400     COMPUTE WS-SIP-TOT-INVESTED ROUNDED =
042500         PF3100-SIP-MONTHLY-AMT * WS-SIP-INSTALLMENTS.
042600     COMPUTE WS-SIP-CURR-VALUE ROUNDED =
042700         PF3100-SIP-TOTAL-UNITS * PF3100-SIP-CURRENT-NAV.
042800     COMPUTE WS-SIP-PROFIT-LOSS ROUNDED =
042900         WS-SIP-CURR-VALUE - WS-SIP-TOT-INVESTED.
043000     ADD WS-SIP-TOT-INVESTED TO WS-TOT-INVESTED-ALL.
043100     ADD WS-SIP-CURR-VALUE TO WS-TOT-VALUE-ALL.
043200     ADD WS-SIP-PROFIT-LOSS TO WS-TOT-PROFIT-LOSS-ALL.
043300*
043400*****************************************************************
043500*  MONTHS-BETWEEN                                                *
043600*  WHOLE CALENDAR MONTHS FROM WS-MB-D1 TO WS-MB-D2 (D2 ASSUMED   *
043700*  NOT EARLIER THAN D1).  12 TIMES THE YEAR DIFFERENCE PLUS THE  *
043800*  MONTH DIFFERENCE, LESS ONE MORE IF D2'S DAY-OF-MONTH HAS NOT  *
043900*  YET REACHED D1'S -- OTHERWISE A PARTIAL FINAL MONTH WOULD     *
044000*  COUNT AS A WHOLE ONE.  SAME FORMULA PF4000 USES FOR ITS OWN   *
044100*  MONTHS-BETWEEN, KEPT AS A SEPARATE LOCAL COPY HERE PER SHOP   *
044200*  PRACTICE (NO SHARED DATE-MATH COPYBOOK).                      *
044300*****************************************************************
044400 MONTHS-BETWEEN.
044500     COMPUTE WS-MB-RESULT =
044600         (12 * (WS-MB-D2-YYYY - WS-MB-D1-YYYY))
044700         + (WS-MB-D2-MM - WS-MB-D1-MM).
044800     IF WS-MB-D2-DD < WS-MB-D1-DD
044900         SUBTRACT 1 FROM WS-MB-RESULT.
045000*
045100*****************************************************************
045200*  WRITE-REPORT-HEADER                                           *
045300*  TITLE LINE FOR THE SIP SUMMARY.                               *
045400*****************************************************************
045500 WRITE-REPORT-HEADER.
045600     MOVE SPACES TO PF9100-LINE.
045700     MOVE 'SYSTEMATIC INVESTMENT PLAN SUMMARY'
045800         TO PF9100-HDR-TITLE.
045900     WRITE PF9100-LINE.
046000*
046100*****************************************************************
046200*  WRITE-SIP-DETAIL                                              *
046300*  ONE DETAIL LINE PER PLAN -- NAME, SCHEME, INSTALLMENT COUNT,  *
046400*  TOTAL INVESTED, CURRENT VALUE AND PROFIT/LOSS.                *
046500*****************************************************************
046600 WRITE-SIP-DETAIL.
046700     MOVE SPACES TO PF9100-LINE.
046800     MOVE PF3100-SIP-NAME        TO PF9100-SIP-NAME.
046900     MOVE PF3100-SIP-SCHEME-CODE TO PF9100-SIP-SCHEME-CODE.
047000     MOVE WS-SIP-INSTALLMENTS    TO PF9100-SIP-INSTALLMENTS.
047100     MOVE WS-SIP-TOT-INVESTED    TO PF9100-SIP-TOT-INVESTED.
047200     MOVE WS-SIP-CURR-VALUE      TO PF9100-SIP-CURR-VALUE.
047300     MOVE WS-SIP-PROFIT-LOSS     TO PF9100-SIP-PROFIT-LOSS.
047400     WRITE PF9100-LINE.
047500*
047600*****************************************************************
047700*  WRITE-REPORT-TOTALS                                           *
047800*  PORTFOLIO TOTALS TRAILER PLUS THE PROCESSED/SKIPPED           *
047900*  INSTALLMENT COUNTS, ADDED TO THE PRINTED SUMMARY IN 2013      *
048000*  (TKT PF-402).                                                 *
048100*****************************************************************
048200 WRITE-REPORT-TOTALS.
048300     MOVE SPACES TO PF9100-LINE.
048400     MOVE 'PORTFOLIO TOTALS, PLANS' TO PF9100-SIP-TOT-LABEL.
048500     MOVE WS-TOT-INVESTED-ALL    TO PF9100-SIP-TOT-INV-ALL.
048600     MOVE WS-TOT-VALUE-ALL       TO PF9100-SIP-TOT-VAL-ALL.
048700     MOVE WS-TOT-PROFIT-LOSS-ALL TO PF9100-SIP-TOT-PL-ALL.
048800     WRITE PF9100-LINE.
048900     MOVE SPACES TO PF9100-LINE.
049000     MOVE 'INSTALLMENTS PROC ->' TO PF9100-SIP-PROC-LABEL.
049100     MOVE WS-PROC-CTR            TO PF9100-SIP-PROC-COUNT.
049200     MOVE 'INSTALLMENTS SKIP ->' TO PF9100-SIP-SKIP-LABEL.
049300     MOVE WS-SKIP-CTR            TO PF9100-SIP-SKIP-COUNT.
049400     WRITE PF9100-LINE.
