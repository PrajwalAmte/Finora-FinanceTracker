000100*****************************************************************
000200*  PF2000  --  INVESTMENT VALUATION CYCLE                       *
000300*  REVALUES EACH STOCK/MUTUAL-FUND HOLDING AGAINST THE LATEST   *
000400*  PRICE-FEED FILE, REWRITES THE INVESTMENT FILE IN PLACE, AND  *
000500*  REPORTS PORTFOLIO TOTALS.                                    *
000600*                                                                *
000700*  INPUT  -- INVFILE (UPDATED IN PLACE), PRCFEED (READ ONCE,    *
000800*  LOADED ENTIRELY INTO AN IN-MEMORY TABLE BEFORE ANY HOLDING   *
000900*  IS TOUCHED).  OUTPUT -- RPTFILE, ONE DETAIL LINE PER HOLDING *
001000*  PLUS A PORTFOLIO TOTALS TRAILER.                             *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  PF2000.
001400 AUTHOR.      C R WELLS.
001500 INSTALLATION. PERSONAL FINANCE SYSTEMS GROUP.
001600 DATE-WRITTEN. 02/11/94.
001700 DATE-COMPILED.
001800 SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.
001900*****************************************************************
002000*  C H A N G E   L O G                                         *
002100*****************************************************************
002200* 02/11/94  dlm  ORIGINAL VERSION -- SINGLE-VENDOR PRICE FEED,  *
002300*                LOADED UNSORTED AND SCANNED LINEARLY.          *
002400* 11/19/98  jrk  Y2K -- INV-PURCH-DATE/INV-LAST-UPDATED AND ALL *
002500*                WORKING DATE FIELDS CONVERTED TO 4-DIGIT YEARS *
002600*                (PR1997).                                     *
002700* 07/08/02  klt  TABLE SIZE RAISED TO 2000 SYMBOLS TO KEEP PACE *
002800*                WITH THE GROWING HOLDINGS FILE (TKT PF-229).   *
002900* 03/14/06  rfc  ADDED RETURN-PERCENT COMPUTATION AND DIVISION  *
003000*                GUARD FOR ZERO COST BASIS (TKT PF-233).        *
003100* 10/30/11  klt  UPDATED-COUNT / FAILED-COUNT NOW REPORTED ON   *
003200*                THE SUMMARY PAGE -- PREVIOUSLY CONSOLE ONLY    *
003300*                (TKT PF-366).                                 *
003400* 03/02/15  klt  SPLIT PF2200 INTO A FEED-RECORD MEMBER AND A   *
003500*                NEW PF2250 TABLE MEMBER -- COPYING THE OLD     *
003600*                COMBINED PF2200 INTO BOTH THE FD AND WORKING-  *
003700*                STORAGE DOUBLY DECLARED PF2200-PRICE-FEED-REC  *
003800*                AND BLEW UP EVERY REFERENCE TO THE PF- FIELDS  *
003900*                (TKT PF-418).                                 *
004000* 08/09/26  tjm  STANDARDS AUDIT -- PROMOTED THE RECORD COUNT,  *
004100*                PRICE-FEED RECORD COUNT, BOTH END-OF-FILE      *
004200*                SWITCHES AND THE CONSOLE-PACING COUNTER OUT OF *
004300*                WS-VARIABLES TO STAND-ALONE 77-LEVEL ITEMS     *
004400*                (TKT PF-461).                                 *
004500* 08/10/26  tjm  STANDARDS AUDIT, CONTINUED -- THE 2002 PRICE-  *
004600*                TABLE REWORK (ABOVE) HAD INTRODUCED AN         *
004700*                ASCENDING-KEY/INDEXED-BY TABLE WITH A STRAIGHT *
004800*                INSERTION SORT AND SEARCH ALL, WHICH IS NOT    *
004900*                HOW ANY OTHER PROGRAM IN THIS SHOP RESOLVES A  *
005000*                LOOKUP TABLE.  DROPPED THE SORT PARAGRAPHS AND *
005100*                THE KEYED TABLE; PF2250 IS NOW A PLAIN FIXED   *
005200*                OCCURS TABLE SCANNED LINEARLY, THE SAME WAY    *
005300*                PF1000 RESOLVES ITS CATEGORY TABLE (TKT        *
005400*                PF-467).                                      *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CONSOLE IS CRT
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* /users/public/nnnnn.inv
006500     SELECT INVFILE ASSIGN TO DYNAMIC INV-PATH
006600            ORGANIZATION RECORD SEQUENTIAL.
006700* /users/public/nnnnn.prc
006800     SELECT PRCFEED ASSIGN TO DYNAMIC PRC-PATH
006900            ORGANIZATION RECORD SEQUENTIAL.
007000* /users/public/out/nnnnn.rpt
007100     SELECT RPTFILE ASSIGN TO DYNAMIC RPT-PATH
007200            ORGANIZATION RECORD SEQUENTIAL.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800* HOLDINGS FILE -- OPENED I-O.  EACH RECORD IS REWRITTEN IN
007900* PLACE AFTER ITS CURRENT PRICE AND LAST-UPDATED DATE ARE
008000* REFRESHED FROM THE FEED.
008100*
008200 FD  INVFILE
008300     RECORD CONTAINS 138 CHARACTERS
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS PF2100-INVESTMENT-REC.
008600     COPY PF2100.
008700*
008800* PRICE FEED -- READ ONCE, TOP TO BOTTOM, BEFORE THE FIRST
008900* HOLDING IS TOUCHED.  PF2200 SUPPLIES ONLY THE FEED-RECORD
009000* LAYOUT HERE; THE LOOKUP TABLE IT IS LOADED INTO IS A SEPARATE
009100* WORKING-STORAGE COPYBOOK, PF2250 (TKT PF-418).
009200*
009300 FD  PRCFEED
009400     RECORD CONTAINS 32 CHARACTERS
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS PF2200-PRICE-FEED-REC.
009700     COPY PF2200.
009800*
009900* OUTPUT PRINT FILE -- SHOP-WIDE PF9100 PRINT-LINE LAYOUT.
010000*
010100 FD  RPTFILE
010200     RECORD CONTAINS 132 CHARACTERS
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS PF9100-LINE.
010500     COPY PF9100.
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900*****************************************************************
011000*  STAND-ALONE 77-LEVEL SCALARS                                 *
011100*  PULLED OUT OF WS-VARIABLES BY THE 08/09/26 STANDARDS AUDIT    *
011200*  (TKT PF-461) -- RUN-WIDE COUNTERS AND END-OF-FILE SWITCHES    *
011300*  ARE PROGRAM-WIDE SCALARS, NOT FIELDS OF THE RUN-PARAMETER     *
011400*  AND WORK-FIELD GROUP BELOW.                                  *
011500*****************************************************************
011600 77  REC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
011700 77  PRC-CTR                     PIC 9(7)  COMP-3 VALUE 0.
011800 77  EOF-SW                      PIC 9(1)  VALUE 0.
011900 77  PRC-EOF-SW                  PIC 9(1)  VALUE 0.
012000 77  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
012100*
012200 01  WS-PATHS.
012300     05  INV-PATH.
012400         10  FILLER              PIC X(14)
012500             VALUE '/users/public/'.
012600         10  INV-NAME            PIC X(64).
012700     05  PRC-PATH.
012800         10  FILLER              PIC X(14)
012900             VALUE '/users/public/'.
013000         10  PRC-NAME            PIC X(64).
013100     05  RPT-PATH.
013200         10  FILLER              PIC X(14)
013300             VALUE '/users/public/'.
013400         10  RPT-NAME            PIC X(64).
013500*
013600 01  WS-VARIABLES.
013700     05  WS-COMMAND-LINE         PIC X(100).
013800     05  WS-RUN-DATE             PIC 9(8)  VALUE 0.
013900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014000         10  WS-RUN-YYYY         PIC 9(4).
014100         10  WS-RUN-MM           PIC 9(2).
014200         10  WS-RUN-DD           PIC 9(2).
014300     05  WS-UPDATED-CTR          PIC 9(5)  COMP-3 VALUE 0.
014400     05  WS-FAILED-CTR           PIC 9(5)  COMP-3 VALUE 0.
014500*
014600* REVALUATION WORK FIELDS
014700*
014800* WS-COST-BASIS IS QUANTITY TIMES THE ORIGINAL PURCHASE
014900* PRICE; WS-CURR-VALUE IS QUANTITY TIMES THE CURRENT FEED
015000* PRICE.  WS-RETURN-PCT IS GUARDED AGAINST A ZERO COST BASIS
015100* (TKT PF-233) RATHER THAN LETTING A DIVIDE-BY-ZERO ABEND
015200* THE RUN ON A HOLDING BOOKED AT NO COST (E.G. A GIFT LOT).
015300*
015400     05  WS-COST-BASIS           PIC S9(18)V9(6) COMP-3 VALUE 0.
015500     05  WS-CURR-VALUE           PIC S9(18)V9(6) COMP-3 VALUE 0.
015600     05  WS-PROFIT-LOSS          PIC S9(18)V9(6) COMP-3 VALUE 0.
015700     05  WS-RETURN-PCT           PIC S9(5)V99    COMP-3 VALUE 0.
015800*
015900* PORTFOLIO TOTALS -- ACCUMULATED ACROSS EVERY HOLDING AND
016000* PRINTED ON THE TRAILER LINE BY WRITE-REPORT-TOTALS.
016100*
016200     05  WS-TOT-CURR-VALUE       PIC S9(18)V99 COMP-3 VALUE 0.
016300     05  WS-TOT-PROFIT-LOSS      PIC S9(18)V99 COMP-3 VALUE 0.
016400*
016500* PRICE LOOKUP TABLE -- LOAD-PRICE-TABLE LOADS THIS ENTIRELY
016600* FROM THE FEED, IN WHATEVER ORDER THE FEED ARRIVES IN.
016700* FIND-PRICE-SLOT THEN RESOLVES EACH HOLDING AGAINST IT WITH A
016800* PLAIN LINEAR SCAN -- THE SAME WAY PF1000 RESOLVES ITS EXPENSE
016900* CATEGORY TABLE.  PF2200-PT-SUB/PF2200-PT-FOUND-SW DRIVE THE
017000* SCAN (TKT PF-467).
017100*
017200 01  PF2200-PRICE-TABLE-CT       PIC S9(4) COMP VALUE 0.
017300     COPY PF2250.
017400 01  PF2200-PT-SUB               PIC S9(4) COMP VALUE 0.
017500 01  PF2200-PT-FOUND-SW          PIC 9(1)       VALUE 0.
017600*
017700 PROCEDURE DIVISION.
017800*
017900*****************************************************************
018000*  A010-MAIN-LINE                                                *
018100*  PROGRAM ENTRY POINT.  VALIDATES THE THREE REQUIRED RUN        *
018200*  PARAMETERS, LOADS THE ENTIRE PRICE FEED INTO A TABLE BEFORE   *
018300*  OPENING THE HOLDINGS FILE, THEN REVALUES EACH HOLDING IN      *
018400*  TURN AND REPORTS THE PORTFOLIO TOTALS.                        *
018500*****************************************************************
018600 A010-MAIN-LINE.
018700     DISPLAY SPACES UPON CRT.
018800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
018900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019000         INTO INV-NAME RPT-NAME WS-RUN-DATE PRC-NAME.
019100     DISPLAY SPACES UPON CRT.
019200     DISPLAY '* * * * * B E G I N   P F 2 0 0 0 . C B L'
019300         UPON CRT AT 1401.
019400* ALL THREE FILE NAMES AND THE RUN DATE ARE REQUIRED -- THERE
019500* IS NO SENSIBLE DEFAULT FOR A MISSING PRICE FEED.
019600     IF INV-NAME = SPACES OR PRC-NAME = SPACES OR WS-RUN-DATE = 0
019700         DISPLAY '!!!! ENTER INVESTMENT FILE, PRICE FEED AND'
019800             UPON CRT AT 2301
019900         DISPLAY '!!!!   RUN DATE ON COMMAND LINE !!!!'
020000             UPON CRT AT 2401
020100         STOP RUN.
020200* THE WHOLE FEED IS LOADED BEFORE ANY HOLDING IS READ -- A
020300* HOLDING CANNOT BE PRICED UNTIL THE TABLE IS READY.
020400     OPEN INPUT PRCFEED.
020500     PERFORM LOAD-PRICE-TABLE THRU LOAD-PRICE-TABLE-EXIT
020600         UNTIL PRC-EOF-SW = 1.
020700     CLOSE PRCFEED.
020800     OPEN I-O INVFILE.
020900     OPEN OUTPUT RPTFILE.
021000     PERFORM WRITE-REPORT-HEADER.
021100     PERFORM READ-INVESTMENT.
021200     PERFORM 001-MAIN THRU 001-MAIN-EXIT UNTIL EOF-SW = 1.
021300     PERFORM WRITE-REPORT-TOTALS.
021400     PERFORM END-RTN.
021500*
021600*****************************************************************
021700*  LOAD-PRICE-TABLE                                              *
021800*  READS THE ENTIRE PRICE FEED, ONE RECORD AT A TIME, COPYING    *
021900*  EACH SYMBOL/PRICE PAIR INTO THE NEXT OPEN SLOT OF             *
022000*  PF2200-PRICE-TABLE.  THE TABLE IS SCANNED LINEARLY LATER, SO  *
022100*  THE ORDER THE FEED ARRIVES IN DOES NOT MATTER.                *
022200*****************************************************************
022300 LOAD-PRICE-TABLE.
022400     READ PRCFEED INTO PF2200-PRICE-FEED-REC
022500         AT END MOVE 1 TO PRC-EOF-SW.
022600     IF PRC-EOF-SW = 0
022700         ADD 1 TO PRC-CTR
022800         ADD 1 TO PF2200-PRICE-TABLE-CT
022900         MOVE PF2200-PF-SYMBOL
023000             TO PF2200-PT-SYMBOL(PF2200-PRICE-TABLE-CT)
023100         MOVE PF2200-PF-PRICE
023200             TO PF2200-PT-PRICE(PF2200-PRICE-TABLE-CT).
023300 LOAD-PRICE-TABLE-EXIT.
023400     EXIT.
023500*
023600*****************************************************************
023700*  END-RTN                                                       *
023800*  FINAL COUNTS TO THE CONSOLE, CLOSE THE FILES, STOP RUN.       *
023900*****************************************************************
024000 END-RTN.
024100     DISPLAY 'FINAL INVESTMENT TOTALS -- RECORDS READ ='
024200         UPON CRT AT 0915.
024300     DISPLAY REC-CTR              UPON CRT AT 0955.
024400     DISPLAY 'UPDATED =' UPON CRT AT 1015.
024500     DISPLAY WS-UPDATED-CTR       UPON CRT AT 1025.
024600     DISPLAY 'FAILED  =' UPON CRT AT 1045.
024700     DISPLAY WS-FAILED-CTR        UPON CRT AT 1055.
024800     CLOSE INVFILE.
024900     CLOSE RPTFILE.
025000     STOP RUN.
025100*
025200*****************************************************************
025300*  READ-INVESTMENT                                               *
025400*  SEQUENTIAL READ OF THE HOLDINGS FILE.  SETS EOF-SW AT END     *
025500*  OF FILE; OTHERWISE BUMPS THE RUN-WIDE RECORD COUNT.           *
025600*****************************************************************
025700 READ-INVESTMENT.
025800     READ INVFILE AT END MOVE 1 TO EOF-SW.
025900     IF EOF-SW = 0
026000         ADD 1 TO REC-CTR.
026100*
026200******************************************
026300*        START MAIN SECTION              *
026400******************************************
026500*
026600*****************************************************************
026700*  001-MAIN                                                      *
026800*  ONE PASS OF THE REVALUATION LOOP -- RESOLVE THE HOLDING'S     *
026900*  CURRENT PRICE, COMPUTE ITS VALUATION FIGURES, REWRITE THE     *
027000*  HOLDING RECORD IN PLACE, PRINT THE DETAIL LINE, PACE THE      *
027100*  CONSOLE PROGRESS MESSAGE EVERY 1000 RECORDS, READ THE NEXT.   *
027200*****************************************************************
027300 001-MAIN.
027400     PERFORM FIND-PRICE-SLOT.
027500     PERFORM COMPUTE-VALUATION.
027600     REWRITE PF2100-INVESTMENT-REC.
027700     PERFORM WRITE-INVESTMENT-DETAIL.
027800     IF DISPLAY-COUNT = 1000
027900         DISPLAY REC-CTR 'INV RECS READ -> ' UPON CRT AT 1125
028000         MOVE 0 TO DISPLAY-COUNT.
028100     ADD 1 TO DISPLAY-COUNT.
028200     PERFORM READ-INVESTMENT.
028300 001-MAIN-EXIT.
028400     EXIT.
028500*
028600*****************************************************************
028700*  FIND-PRICE-SLOT / FIND-PRICE-TEST / ACCEPT-FEED-PRICE         *
028800*  PLAIN LINEAR SCAN OF THE PRICE TABLE FOR THIS HOLDING'S       *
028900*  SYMBOL -- THE SAME IDIOM PF1000 USES FOR ITS CATEGORY TABLE.  *
029000*  NOT FOUND, OR FOUND WITH A ZERO OR NEGATIVE FEED PRICE,       *
029100*  COUNTS AS A FAILED UPDATE AND LEAVES THE HOLDING'S CURRENT    *
029200*  PRICE AND LAST-UPDATED DATE UNCHANGED.                        *
029300*****************************************************************
029400 FIND-PRICE-SLOT.
029500     MOVE 1 TO PF2200-PT-SUB.
029600     MOVE 0 TO PF2200-PT-FOUND-SW.
029700     PERFORM FIND-PRICE-TEST THRU FIND-PRICE-TEST-EXIT
029800         UNTIL PF2200-PT-FOUND-SW = 1
029900            OR PF2200-PT-SUB > PF2200-PRICE-TABLE-CT.
030000     IF PF2200-PT-FOUND-SW = 1
030100         PERFORM ACCEPT-FEED-PRICE
030200     ELSE
030300         ADD 1 TO WS-FAILED-CTR.
030400*
030500 FIND-PRICE-TEST.
030600     IF PF2200-PT-SYMBOL(PF2200-PT-SUB) = PF2100-INV-SYMBOL
030700         MOVE 1 TO PF2200-PT-FOUND-SW
030800     ELSE
030900         ADD 1 TO PF2200-PT-SUB.
031000 FIND-PRICE-TEST-EXIT.
031100     EXIT.
031200*
031300 ACCEPT-FEED-PRICE.
031400     IF PF2200-PT-PRICE(PF2200-PT-SUB) > 0
031500         MOVE PF2200-PT-PRICE(PF2200-PT-SUB)
031600             TO PF2100-INV-CURR-PRICE
031700         MOVE WS-RUN-DATE TO PF2100-INV-LAST-UPDATED
031800         ADD 1 TO WS-UPDATED-CTR
031900     ELSE
032000         ADD 1 TO WS-FAILED-CTR.
032100*
032200*****************************************************************
032300*  COMPUTE-VALUATION                                             *
032400*  COST BASIS IS QUANTITY TIMES PURCHASE PRICE; CURRENT VALUE    *
032500*  IS QUANTITY TIMES THE (POSSIBLY JUST-REFRESHED) CURRENT       *
032600*  PRICE.  RETURN PERCENT IS GUARDED AGAINST A ZERO COST BASIS   *
032700*  (TKT PF-233) RATHER THAN LET THE DIVIDE ABEND THE RUN.        *
032800*****************************************************************
032900 COMPUTE-VALUATION.
033000     COMPUTE WS-COST-BASIS =
033100         PF2100-INV-QUANTITY * PF2100-INV-PURCH-PRICE.
033200     COMPUTE WS-CURR-VALUE =
033300         PF2100-INV-QUANTITY * PF2100-INV-CURR-PRICE.
033400     COMPUTE WS-PROFIT-LOSS = WS-CURR-VALUE - WS-COST-BASIS.
033500     IF WS-COST-BASIS = 0
033600         MOVE 0 TO WS-RETURN-PCT
033700     ELSE
033800         COMPUTE WS-RETURN-PCT ROUNDED =
033900             (WS-PROFIT-LOSS * 100) / WS-COST-BASIS.
034000     ADD WS-CURR-VALUE  TO WS-TOT-CURR-VALUE.
034100     ADD WS-PROFIT-LOSS TO WS-TOT-PROFIT-LOSS.
034200*
034300*****************************************************************
034400*  WRITE-REPORT-HEADER                                           *
034500*  TITLE LINE FOR THE INVESTMENT VALUATION SUMMARY.              *
034600*****************************************************************
034700 WRITE-REPORT-HEADER.
034800     MOVE SPACES TO PF9100-LINE.
034900     MOVE 'INVESTMENT VALUATION SUMMARY' TO PF9100-HDR-TITLE.
035000     WRITE PF9100-LINE.
035100*
035200*****************************************************************
035300*  WRITE-INVESTMENT-DETAIL                                       *
035400*  ONE DETAIL LINE PER HOLDING -- SYMBOL, QUANTITY, CURRENT      *
035500*  PRICE, CURRENT VALUE, PROFIT/LOSS AND RETURN PERCENT.         *
035600*****************************************************************
035700 WRITE-INVESTMENT-DETAIL.
035800     MOVE SPACES TO PF9100-LINE.
035900     MOVE PF2100-INV-SYMBOL      TO PF9100-INV-SYMBOL.
036000     MOVE PF2100-INV-QUANTITY    TO PF9100-INV-QUANTITY.
036100     MOVE PF2100-INV-CURR-PRICE  TO PF9100-INV-CURR-PRICE.
036200     MOVE WS-CURR-VALUE          TO PF9100-INV-CURR-VALUE.
036300     MOVE WS-PROFIT-LOSS         TO PF9100-INV-PROFIT-LOSS.
036400     MOVE WS-RETURN-PCT          TO PF9100-INV-RETURN-PCT.
036500     WRITE PF9100-LINE.
036600*
036700*****************************************************************
036800*  WRITE-REPORT-TOTALS                                           *
036900*  PORTFOLIO TOTALS TRAILER PLUS THE UPDATED/FAILED HOLDING      *
037000*  COUNTS -- ADDED TO THE PRINTED SUMMARY IN 2011 (TKT PF-366),  *
037100*  PREVIOUSLY CONSOLE ONLY.                                      *
037200*****************************************************************
037300 WRITE-REPORT-TOTALS.
037400     MOVE SPACES TO PF9100-LINE.
037500     MOVE 'PORTFOLIO TOTALS' TO PF9100-INV-TOT-LABEL.
037600     MOVE WS-TOT-CURR-VALUE  TO PF9100-INV-TOT-VALUE.
037700     MOVE WS-TOT-PROFIT-LOSS TO PF9100-INV-TOT-PL.
037800     WRITE PF9100-LINE.
037900     MOVE SPACES TO PF9100-LINE.
038000     MOVE 'HOLDINGS UPDATED =' TO PF9100-INV-UPD-LABEL.
038100     MOVE WS-UPDATED-CTR      TO PF9100-INV-UPD-COUNT.
038200     MOVE 'HOLDINGS FAILED  =' TO PF9100-INV-FAIL-LABEL.
038300     MOVE WS-FAILED-CTR       TO PF9100-INV-FAIL-COUNT.
038400     WRITE PF9100-LINE.
